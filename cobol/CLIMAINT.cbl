000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLIMAINT.
000300 AUTHOR.        M. CARRASCO GIL.
000400 INSTALLATION.  VIVES BANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  05/23/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800*-----------------------------------------------------------*
000900*  CLIMAINT  -  MANTENIMIENTO DE CLIENTES Y SUS CUENTAS      *
001000*-----------------------------------------------------------*
001100*  UTILIDAD DE ALTA/MODIFICACION/BAJA DEL MAESTRO DE         *
001200*  CLIENTES Y DE ENLACE/DESENLACE DE CUENTAS A UN CLIENTE.   *
001300*  CADA LINEA DE TRANCLI.DAT ES UNA TRANSACCION QUE SE       *
001400*  APLICA CONTRA CLIENTES.DAT Y CUENTAS.DAT.                 *
001500*-----------------------------------------------------------*
001600*  HISTORIAL DE MODIFICACIONES                               *
001700*-----------------------------------------------------------*
001800* 05/23/88 MCG  PRIMERA VERSION - ALTA DE CLIENTE.            *
001900* 10/11/88 MCG  SE ANADE LA MODIFICACION DE DATOS DE         *
002000*               CONTACTO (EMAIL Y TELEFONO).                 *
002100* 03/02/89 JMS  CR-0163 LA BAJA PASA A SER LOGICA (ANTES      *
002200*               BORRABA EL REGISTRO FISICAMENTE).            *
002300* 07/25/90 APR  CR-0211 SE ANADE EL ENLACE DE CUENTAS AL      *
002400*               CLIENTE (ALTA DE CUENTA NUEVA).               *
002500* 02/08/91 APR  CR-0219 SE ANADE EL DESENLACE DE CUENTAS.     *
002600* 11/30/93 MCG  CR-0258 SE REPITE LA FECHA DE ULTIMO          *
002700*               MOVIMIENTO DE MANTENIMIENTO EN EL MAESTRO     *
002800*               DE CUENTAS PARA AUDITORIA.                    *
002900* 06/14/95 JMS  CR-0299 SE AMPLIA APELLIDOS A 60 POSICIONES   *
003000*               (ANTES 40, INSUFICIENTE PARA APELLIDOS        *
003100*               COMPUESTOS).                                  *
003200* 03/05/98 MCG  Y2K-014 FECHA DE PROCESO A 4 DIGITOS DE       *
003300*               SIGLO EN EL SELLO DE AUDITORIA DE CUENTAS.    *
003400* 11/28/99 MCG  Y2K-014 REVISION FINAL. SIN INCIDENCIAS.      *
003500* 09/17/02 APR  CR-0411 SE VALIDA QUE EL DNI NO VENGA EN      *
003600*               BLANCO ANTES DE GRABAR EL ALTA.               *
003650* 03/04/03 MCG  CR-0418 CUENTA-NVO-REG SE QUEDABA CORTO       *
003660*               (99 POSIC.) Y TRUNCABA TU-CLIENTE-GUID AL     *
003670*               REGRABAR CUENTAS.DAT. SE AMPLIA A 110, IGUAL  *
003680*               QUE CUENTA-REG.                               *
003700*-----------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS ALFABETICO IS "A" THRU "Z"
004400     UPSI-0 ON STATUS IS SW-ALTA
004500     UPSI-1 ON STATUS IS SW-BAJA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT F-CLIENTES ASSIGN TO "CLIENTES"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-CLIENTES.
005200
005300     SELECT F-CLIENTES-NUEVO ASSIGN TO "CLIENTES"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-CLI-NVO.
005600
005700     SELECT F-CUENTAS ASSIGN TO "CUENTAS"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-CUENTAS.
006000
006100     SELECT F-CUENTAS-NUEVO ASSIGN TO "CUENTAS"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-CTA-NVO.
006400
006500     SELECT F-TRANCLI ASSIGN TO "TRANCLI"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-TRANCLI.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*-----------------------------------------------------------*
007200*  MAESTRO DE CLIENTES - MISMO LAYOUT QUE EN MOVPOST.CBL     *
007300*-----------------------------------------------------------*
007400 FD  F-CLIENTES
007500     LABEL RECORD STANDARD.
007600 01  CLIENTE-REG.
007700     05 CLI-GUID                 PIC X(36).
007800     05 CLI-DNI                  PIC X(09).
007900     05 CLI-NOMBRE               PIC X(30).
008000     05 CLI-APELLIDOS            PIC X(60).                       CR-0299 
008050         05 CLI-APELLIDOS-R REDEFINES CLI-APELLIDOS.
008060             10 CLI-PRIMER-APELLIDO  PIC X(30).
008070             10 CLI-SEGUNDO-APELLIDO PIC X(30).
008100     05 CLI-EMAIL                PIC X(50).
008200     05 CLI-TELEFONO             PIC X(15).
008300     05 CLI-IS-DELETED           PIC X(01).
008400         88 CLI-BORRADO          VALUE "Y".
008500         88 CLI-ACTIVO           VALUE "N".
008600     05 FILLER                   PIC X(04).
008700
008800 FD  F-CLIENTES-NUEVO
008900     LABEL RECORD STANDARD.
009000 01  CLIENTE-NVO-REG             PIC X(205).
009100
009200*-----------------------------------------------------------*
009300*  MAESTRO DE CUENTAS - MISMO LAYOUT QUE EN MOVPOST.CBL      *
009400*-----------------------------------------------------------*
009500 FD  F-CUENTAS
009600     LABEL RECORD STANDARD.
009700 01  CUENTA-REG.
009800     05 CTA-GUID                 PIC X(36).
009900     05 CTA-IBAN                 PIC X(24).
009950         05 CTA-IBAN-R REDEFINES CTA-IBAN.
009960             10 CTA-IBAN-PAIS        PIC X(02).
009970             10 CTA-IBAN-DC          PIC X(02).
009980             10 CTA-IBAN-CUENTA      PIC X(20).
010000     05 CTA-SALDO                PIC S9(09)V99.
010100     05 CTA-CLIENTE-GUID         PIC X(36).
010200     05 FILLER                   PIC X(03).
010300
010340*-----------------------------------------------------------*
010350*  REGISTRO PLANO DE REGRABACION - MISMO ANCHO QUE           *
010360*  CUENTA-REG (107 DE CAMPO + 3 DE RELLENO = 110)            *
010370*-----------------------------------------------------------*
010400 FD  F-CUENTAS-NUEVO
010500     LABEL RECORD STANDARD.
010600 01  CUENTA-NVO-REG              PIC X(110).
010700
010800*-----------------------------------------------------------*
010900*  FICHERO DE TRANSACCIONES DE MANTENIMIENTO DE CLIENTE -    *
011000*  UNA LINEA POR ALTA/MODIFICACION/BAJA/ENLACE/DESENLACE      *
011100*-----------------------------------------------------------*
011200 FD  F-TRANCLI
011300     LABEL RECORD STANDARD.
011400 01  TRANCLI-REG.
011500     05 TRC-ACCION               PIC X(01).
011600         88 TRC-ES-ALTA          VALUE "A".
011700         88 TRC-ES-BAJA          VALUE "B".
011800         88 TRC-ES-ENLACE        VALUE "E".
011900         88 TRC-ES-DESENLACE     VALUE "D".
012000     05 TRC-CLI-GUID             PIC X(36).
012100     05 TRC-CLI-DNI              PIC X(09).
012200     05 TRC-CLI-NOMBRE           PIC X(30).
012300     05 TRC-CLI-APELLIDOS        PIC X(60).
012400     05 TRC-CLI-EMAIL            PIC X(50).
012500     05 TRC-CLI-TELEFONO         PIC X(15).
012600     05 TRC-CTA-GUID             PIC X(36).
012700     05 TRC-CTA-IBAN             PIC X(24).
012800     05 FILLER                   PIC X(10).
012900
013000 WORKING-STORAGE SECTION.
013100 01  CHECKERR                    PIC X(24).
013200 77  FS-CLIENTES                 PIC X(02).
013300 77  FS-CLI-NVO                  PIC X(02).
013400 77  FS-CUENTAS                  PIC X(02).
013500 77  FS-CTA-NVO                  PIC X(02).
013600 77  FS-TRANCLI                  PIC X(02).
013700
013800 77  SW-ALTA                     PIC X(01) VALUE "N".
013900 77  SW-BAJA                     PIC X(01) VALUE "N".
014000
014100 01  WS-MAX-CLIENTES             PIC 9(04) COMP VALUE 1000.
014200 01  WS-NUM-CLIENTES             PIC 9(04) COMP VALUE ZERO.
014300 01  TABLA-CLIENTES.
014400     05 CLIENTE-TABLA OCCURS 1000 TIMES
014500         ASCENDING KEY IS TC-GUID
014600         INDEXED BY IX-CLI.
014700         10 TC-GUID              PIC X(36).
014800         10 TC-DNI               PIC X(09).
014900         10 TC-NOMBRE            PIC X(30).
015000         10 TC-APELLIDOS         PIC X(60).
015100         10 TC-EMAIL             PIC X(50).
015200         10 TC-TELEFONO          PIC X(15).
015300         10 TC-IS-DELETED        PIC X(01).
015350     05 FILLER                   PIC X(01).
015400
015500 01  WS-MAX-CUENTAS              PIC 9(04) COMP VALUE 1000.
015600 01  WS-NUM-CUENTAS              PIC 9(04) COMP VALUE ZERO.
015700 01  TABLA-CUENTAS.
015800     05 CUENTA-TABLA OCCURS 1000 TIMES
015900         ASCENDING KEY IS TU-GUID
016000         INDEXED BY IX-CTA.
016100         10 TU-GUID              PIC X(36).
016200         10 TU-IBAN              PIC X(24).
016300         10 TU-SALDO             PIC S9(09)V99.
016400         10 TU-CLIENTE-GUID      PIC X(36).
016450     05 FILLER                   PIC X(01).
016500
016600 01  WS-FECHA-EXEC-AAMMDD        PIC 9(06).
016700     05 WS-FEXEC-R REDEFINES WS-FECHA-EXEC-AAMMDD.
016800         10 WS-FEXEC-AA          PIC 9(02).
016900         10 WS-FEXEC-MM          PIC 9(02).
017000         10 WS-FEXEC-DD          PIC 9(02).
017100 01  WS-FECHA-EXEC-CCYYMMDD      PIC 9(08).
017200     05 WS-FEXEC-CCYY            PIC 9(04).
017300     05 WS-FEXEC-MM-01           PIC 9(02).
017400     05 WS-FEXEC-DD-01           PIC 9(02).
017500
017600 01  WS-IDX-CLIENTE              PIC 9(04) COMP.
017700 01  WS-IDX-CUENTA               PIC 9(04) COMP.
017800 01  WS-SUB                      PIC 9(04) COMP.
017900
018000 01  WS-ENCONTRADO               PIC X(01) VALUE "N".
018100     88 CLIENTE-ENCONTRADO       VALUE "S".
018200     88 CLIENTE-NO-ENCONTRADO    VALUE "N".
018300
018400 01  WS-CTA-ENCONTRADA           PIC X(01) VALUE "N".
018500     88 CUENTA-ENCONTRADA        VALUE "S".
018600     88 CUENTA-NO-ENCONTRADA     VALUE "N".
018700
018800 01  WS-MOTIVO-RECHAZO           PIC X(60).
018900
019000 01  WS-TOT-ALTAS                PIC 9(05) COMP VALUE ZERO.
019100 01  WS-TOT-BAJAS                PIC 9(05) COMP VALUE ZERO.
019200 01  WS-TOT-ENLACES              PIC 9(05) COMP VALUE ZERO.
019300 01  WS-TOT-DESENLACES           PIC 9(05) COMP VALUE ZERO.
019400 01  WS-TOT-RECHAZOS             PIC 9(05) COMP VALUE ZERO.
019500
019600 PROCEDURE DIVISION.
019700
019800 0000-PRINCIPAL.
019900     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
020000     PERFORM 1100-CARGAR-CLIENTES THRU 1100-EXIT.
020100     PERFORM 1200-CARGAR-CUENTAS THRU 1200-EXIT.
020200     PERFORM 1300-ABRIR-TRANSACCIONES THRU 1300-EXIT.
020300     GO TO 2000-LEER-TRANSACCION.
020400
020500 1000-INICIALIZAR.
020600     MOVE SPACES TO CHECKERR.
020700     ACCEPT WS-FECHA-EXEC-AAMMDD FROM DATE.
020800*    Y2K-014: VENTANA DE SIGLO SOBRE LA FECHA DE 2 DIGITOS.
020900     MOVE WS-FEXEC-MM TO WS-FEXEC-MM-01.
021000     MOVE WS-FEXEC-DD TO WS-FEXEC-DD-01.
021100     IF WS-FEXEC-AA < 50                                          Y2K-014 
021200         COMPUTE WS-FEXEC-CCYY = 2000 + WS-FEXEC-AA
021300     ELSE
021400         COMPUTE WS-FEXEC-CCYY = 1900 + WS-FEXEC-AA
021500     END-IF.
021600     MOVE WS-FEXEC-CCYY  TO WS-FECHA-EXEC-CCYYMMDD (1:4).
021700     MOVE WS-FEXEC-MM-01 TO WS-FECHA-EXEC-CCYYMMDD (5:2).
021800     MOVE WS-FEXEC-DD-01 TO WS-FECHA-EXEC-CCYYMMDD (7:2).
021900 1000-EXIT.
022000     EXIT.
022100
022200 1100-CARGAR-CLIENTES.
022300     OPEN INPUT F-CLIENTES.
022400     IF FS-CLIENTES NOT = "00"
022500         MOVE "ABRIENDO CLIENTES" TO CHECKERR
022600         GO TO 9900-ERROR-FICHERO
022700     END-IF.
022800 1110-LEER-CLIENTE.
022900     READ F-CLIENTES AT END GO TO 1190-FIN-CLIENTES.
023000     ADD 1 TO WS-NUM-CLIENTES.
023100     MOVE CLI-GUID       TO TC-GUID (WS-NUM-CLIENTES).
023200     MOVE CLI-DNI        TO TC-DNI (WS-NUM-CLIENTES).
023300     MOVE CLI-NOMBRE     TO TC-NOMBRE (WS-NUM-CLIENTES).
023400     MOVE CLI-APELLIDOS  TO TC-APELLIDOS (WS-NUM-CLIENTES).
023500     MOVE CLI-EMAIL      TO TC-EMAIL (WS-NUM-CLIENTES).
023600     MOVE CLI-TELEFONO   TO TC-TELEFONO (WS-NUM-CLIENTES).
023700     MOVE CLI-IS-DELETED TO TC-IS-DELETED (WS-NUM-CLIENTES).
023800     GO TO 1110-LEER-CLIENTE.
023900 1190-FIN-CLIENTES.
024000     CLOSE F-CLIENTES.
024100 1100-EXIT.
024200     EXIT.
024300
024400 1200-CARGAR-CUENTAS.
024500     OPEN INPUT F-CUENTAS.
024600     IF FS-CUENTAS NOT = "00"
024700         MOVE "ABRIENDO CUENTAS" TO CHECKERR
024800         GO TO 9900-ERROR-FICHERO
024900     END-IF.
025000 1210-LEER-CUENTA.
025100     READ F-CUENTAS AT END GO TO 1290-FIN-CUENTAS.
025200     ADD 1 TO WS-NUM-CUENTAS.
025300     MOVE CTA-GUID         TO TU-GUID (WS-NUM-CUENTAS).
025400     MOVE CTA-IBAN         TO TU-IBAN (WS-NUM-CUENTAS).
025500     MOVE CTA-SALDO        TO TU-SALDO (WS-NUM-CUENTAS).
025600     MOVE CTA-CLIENTE-GUID TO TU-CLIENTE-GUID (WS-NUM-CUENTAS).
025700     GO TO 1210-LEER-CUENTA.
025800 1290-FIN-CUENTAS.
025900     CLOSE F-CUENTAS.
026000 1200-EXIT.
026100     EXIT.
026200
026300 1300-ABRIR-TRANSACCIONES.
026400     OPEN INPUT F-TRANCLI.
026500     IF FS-TRANCLI NOT = "00"
026600         MOVE "ABRIENDO TRANCLI" TO CHECKERR
026700         GO TO 9900-ERROR-FICHERO
026800     END-IF.
026900 1300-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------*
027300*  BUCLE PRINCIPAL - CADA LINEA DE TRANCLI.DAT ES UNA         *
027400*  TRANSACCION DE MANTENIMIENTO DE CLIENTE O DE CUENTA        *
027500*-----------------------------------------------------------*
027600 2000-LEER-TRANSACCION.
027700     READ F-TRANCLI AT END GO TO 8000-FIN-DE-TRANSACCIONES.
027800     MOVE SPACES TO WS-MOTIVO-RECHAZO.
027900     EVALUATE TRUE
028000         WHEN TRC-ES-ALTA
028100             PERFORM 2000-GRABAR-CLIENTE THRU 2000-EXIT
028200         WHEN TRC-ES-BAJA
028300             PERFORM 3000-BORRAR-CLIENTE THRU 3000-EXIT
028400         WHEN TRC-ES-ENLACE
028500             PERFORM 5000-ENLAZAR-CUENTA THRU 5000-EXIT
028600         WHEN TRC-ES-DESENLACE
028700             PERFORM 6000-DESENLAZAR-CUENTA THRU 6000-EXIT
028800         WHEN OTHER
028900             MOVE "ACCION DE TRANSACCION DESCONOCIDA"
029000                 TO WS-MOTIVO-RECHAZO
029100             ADD 1 TO WS-TOT-RECHAZOS
029200     END-EVALUATE.
029300     GO TO 2000-LEER-TRANSACCION.
029400
029500*-----------------------------------------------------------*
029600*  ALTA/MODIFICACION DE CLIENTE - SI EL GUID YA EXISTE EN LA *
029700*  TABLA SE TRATA COMO MODIFICACION (REESCRIBE LA FILA),     *
029800*  SI NO EXISTE SE AGREGA UNA FILA NUEVA (IDIOMA DE BANK4/   *
029900*  BANK5: UN SOLO REGISTRO ESCRITO O REESCRITO POR LLAMADA)  *
030000*-----------------------------------------------------------*
030100 2000-GRABAR-CLIENTE.
030200     IF TRC-CLI-DNI = SPACES                                      CR-0411 
030300         MOVE "DNI EN BLANCO" TO WS-MOTIVO-RECHAZO
030400         ADD 1 TO WS-TOT-RECHAZOS
030500         GO TO 2000-EXIT
030600     END-IF.
030700     PERFORM 4000-LOCALIZAR-CLIENTE THRU 4000-EXIT.
030800     IF CLIENTE-ENCONTRADO
030900         MOVE TRC-CLI-DNI        TO TC-DNI (WS-IDX-CLIENTE)
031000         MOVE TRC-CLI-NOMBRE     TO TC-NOMBRE (WS-IDX-CLIENTE)
031100         MOVE TRC-CLI-APELLIDOS
031200             TO TC-APELLIDOS (WS-IDX-CLIENTE)
031300         MOVE TRC-CLI-EMAIL      TO TC-EMAIL (WS-IDX-CLIENTE)
031400         MOVE TRC-CLI-TELEFONO
031500             TO TC-TELEFONO (WS-IDX-CLIENTE)
031600         ADD 1 TO WS-TOT-ALTAS
031700         GO TO 2000-EXIT
031800     END-IF.
031900     IF WS-NUM-CLIENTES >= WS-MAX-CLIENTES
032000         MOVE "TABLA DE CLIENTES LLENA" TO WS-MOTIVO-RECHAZO
032100         ADD 1 TO WS-TOT-RECHAZOS
032200         GO TO 2000-EXIT
032300     END-IF.
032400     ADD 1 TO WS-NUM-CLIENTES.
032500     MOVE TRC-CLI-GUID       TO TC-GUID (WS-NUM-CLIENTES).
032600     MOVE TRC-CLI-DNI        TO TC-DNI (WS-NUM-CLIENTES).
032700     MOVE TRC-CLI-NOMBRE     TO TC-NOMBRE (WS-NUM-CLIENTES).
032800     MOVE TRC-CLI-APELLIDOS  TO TC-APELLIDOS (WS-NUM-CLIENTES).
032900     MOVE TRC-CLI-EMAIL      TO TC-EMAIL (WS-NUM-CLIENTES).
033000     MOVE TRC-CLI-TELEFONO   TO TC-TELEFONO (WS-NUM-CLIENTES).
033100     MOVE "N"                TO TC-IS-DELETED (WS-NUM-CLIENTES).
033200     ADD 1 TO WS-TOT-ALTAS.
033300 2000-EXIT.
033400     EXIT.
033500
033600*-----------------------------------------------------------*
033700*  LOCALIZA UN CLIENTE POR GUID (SEARCH ALL SOBRE LA TABLA   *
033800*  ORDENADA); ACTIVA CLIENTE-NO-ENCONTRADO SI NO APARECE     *
033900*-----------------------------------------------------------*
034000 4000-LOCALIZAR-CLIENTE.
034100     SET IX-CLI TO 1.
034200     SET CLIENTE-NO-ENCONTRADO TO TRUE.
034300     SEARCH ALL CLIENTE-TABLA
034400         AT END
034500             SET CLIENTE-NO-ENCONTRADO TO TRUE
034600         WHEN TC-GUID (IX-CLI) = TRC-CLI-GUID
034700             SET CLIENTE-ENCONTRADO TO TRUE
034800             SET WS-IDX-CLIENTE TO IX-CLI
034900     END-SEARCH.
035000 4000-EXIT.
035100     EXIT.
035200
035300*-----------------------------------------------------------*
035400*  BAJA LOGICA DE CLIENTE - MISMO MOTIVO DE RECHAZO QUE USA  *
035500*  MOVPOST.CBL CUANDO NO ENCUENTRA EL CLIENTE                 *
035600*-----------------------------------------------------------*
035700 3000-BORRAR-CLIENTE.                                             CR-0163 
035800     PERFORM 4000-LOCALIZAR-CLIENTE THRU 4000-EXIT.
035900     IF CLIENTE-NO-ENCONTRADO
036000         MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
036100         ADD 1 TO WS-TOT-RECHAZOS
036200         DISPLAY "CLIMAINT - RECHAZADO " TRC-CLI-GUID
036300             " - " WS-MOTIVO-RECHAZO
036400         GO TO 3000-EXIT
036500     END-IF.
036600     MOVE "Y" TO TC-IS-DELETED (WS-IDX-CLIENTE).
036700     ADD 1 TO WS-TOT-BAJAS.
036800 3000-EXIT.
036900     EXIT.
037000
037100*-----------------------------------------------------------*
037200*  ENLAZA UNA CUENTA NUEVA AL CLIENTE (ALTA DE CUENTA)        *
037300*-----------------------------------------------------------*
037400 5000-ENLAZAR-CUENTA.                                             CR-0211 
037500     PERFORM 4000-LOCALIZAR-CLIENTE THRU 4000-EXIT.
037600     IF CLIENTE-NO-ENCONTRADO
037700         MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
037800         ADD 1 TO WS-TOT-RECHAZOS
037900         GO TO 5000-EXIT
038000     END-IF.
038100     IF WS-NUM-CUENTAS >= WS-MAX-CUENTAS
038200         MOVE "TABLA DE CUENTAS LLENA" TO WS-MOTIVO-RECHAZO
038300         ADD 1 TO WS-TOT-RECHAZOS
038400         GO TO 5000-EXIT
038500     END-IF.
038600     ADD 1 TO WS-NUM-CUENTAS.
038700     MOVE TRC-CTA-GUID   TO TU-GUID (WS-NUM-CUENTAS).
038800     MOVE TRC-CTA-IBAN   TO TU-IBAN (WS-NUM-CUENTAS).
038900     MOVE ZERO           TO TU-SALDO (WS-NUM-CUENTAS).
039000     MOVE TRC-CLI-GUID   TO TU-CLIENTE-GUID (WS-NUM-CUENTAS).
039100     ADD 1 TO WS-TOT-ENLACES.
039200 5000-EXIT.
039300     EXIT.
039400
039500*-----------------------------------------------------------*
039600*  DESENLAZA UNA CUENTA DEL CLIENTE (LA CUENTA NO SE BORRA,  *
039700*  SOLO PIERDE EL CLIENTE-GUID PROPIETARIO)                  *
039800*-----------------------------------------------------------*
040000 6000-DESENLAZAR-CUENTA.                                          CR-0219 
040100     SET IX-CTA TO 1.
040200     SET CUENTA-NO-ENCONTRADA TO TRUE.
040300     SEARCH ALL CUENTA-TABLA
040400         AT END
040500             SET CUENTA-NO-ENCONTRADA TO TRUE
040600         WHEN TU-GUID (IX-CTA) = TRC-CTA-GUID
040700             SET CUENTA-ENCONTRADA TO TRUE
040800             SET WS-IDX-CUENTA TO IX-CTA
040900     END-SEARCH.
041000     IF CUENTA-NO-ENCONTRADA
041100         MOVE "CUENTA NO ENCONTRADA" TO WS-MOTIVO-RECHAZO
041200         ADD 1 TO WS-TOT-RECHAZOS
041300         GO TO 6000-EXIT
041400     END-IF.
041500     MOVE SPACES TO TU-CLIENTE-GUID (WS-IDX-CUENTA).
041600     ADD 1 TO WS-TOT-DESENLACES.
041700 6000-EXIT.
041800     EXIT.
041900
042000*-----------------------------------------------------------*
042100*  FIN DE TRANSACCIONES - REGRABA AMBOS MAESTROS Y MUESTRA   *
042200*  EL RESUMEN DE CONTROL POR CONSOLA                         *
042300*-----------------------------------------------------------*
042400 8000-FIN-DE-TRANSACCIONES.
042500     CLOSE F-TRANCLI.
042600     PERFORM 9000-REGRABAR-CLIENTES THRU 9000-EXIT.
042700     PERFORM 9100-REGRABAR-CUENTAS THRU 9100-EXIT.
042800     DISPLAY "CLIMAINT - FECHA PROCESO " WS-FECHA-EXEC-CCYYMMDD.
042900     DISPLAY "CLIMAINT - ALTAS=" WS-TOT-ALTAS " BAJAS="
043000         WS-TOT-BAJAS " ENLACES=" WS-TOT-ENLACES.
043100     DISPLAY "CLIMAINT - DESENLACES=" WS-TOT-DESENLACES
043200         " RECHAZOS=" WS-TOT-RECHAZOS.
043300     GO TO 9999-FIN.
043400
043500 9000-REGRABAR-CLIENTES.
043600     OPEN OUTPUT F-CLIENTES-NUEVO.
043700     IF FS-CLI-NVO NOT = "00"
043800         MOVE "REGRABANDO CLIENTES" TO CHECKERR
043900         GO TO 9900-ERROR-FICHERO
044000     END-IF.
044100     MOVE ZERO TO WS-SUB.
044200 9010-REGRABAR-UNO.
044300     ADD 1 TO WS-SUB.
044400     IF WS-SUB > WS-NUM-CLIENTES GO TO 9090-FIN-REGRABAR.
044500     MOVE SPACES TO CLIENTE-NVO-REG.
044600     STRING TC-GUID (WS-SUB)       DELIMITED BY SIZE
044700         TC-DNI (WS-SUB)           DELIMITED BY SIZE
044800         TC-NOMBRE (WS-SUB)        DELIMITED BY SIZE
044900         TC-APELLIDOS (WS-SUB)     DELIMITED BY SIZE
045000         TC-EMAIL (WS-SUB)         DELIMITED BY SIZE
045100         TC-TELEFONO (WS-SUB)      DELIMITED BY SIZE
045200         TC-IS-DELETED (WS-SUB)    DELIMITED BY SIZE
045300         INTO CLIENTE-NVO-REG
045400     END-STRING.
045500     WRITE CLIENTE-NVO-REG.
045600     GO TO 9010-REGRABAR-UNO.
045700 9090-FIN-REGRABAR.
045800     CLOSE F-CLIENTES-NUEVO.
045900 9000-EXIT.
046000     EXIT.
046100
046200 9100-REGRABAR-CUENTAS.
046300     OPEN OUTPUT F-CUENTAS-NUEVO.
046400     IF FS-CTA-NVO NOT = "00"
046500         MOVE "REGRABANDO CUENTAS" TO CHECKERR
046600         GO TO 9900-ERROR-FICHERO
046700     END-IF.
046800     MOVE ZERO TO WS-SUB.
046900 9110-REGRABAR-UNA.
047000     ADD 1 TO WS-SUB.
047100     IF WS-SUB > WS-NUM-CUENTAS GO TO 9190-FIN-REGRABAR.
047200     MOVE SPACES TO CUENTA-NVO-REG.
047300     STRING TU-GUID (WS-SUB)         DELIMITED BY SIZE
047400         TU-IBAN (WS-SUB)            DELIMITED BY SIZE
047500         TU-SALDO (WS-SUB)           DELIMITED BY SIZE
047600         TU-CLIENTE-GUID (WS-SUB)    DELIMITED BY SIZE
047700         INTO CUENTA-NVO-REG
047800     END-STRING.
047850     WRITE CUENTA-NVO-REG.
047860     GO TO 9110-REGRABAR-UNA.
047900 9190-FIN-REGRABAR.
048000     CLOSE F-CUENTAS-NUEVO.
048100 9100-EXIT.
048200     EXIT.
048300
048400 9900-ERROR-FICHERO.
048500     DISPLAY "CLIMAINT - ERROR DE FICHERO EN: " CHECKERR.
048600     DISPLAY "FS-CLIENTES=" FS-CLIENTES " FS-CLI-NVO="
048700         FS-CLI-NVO " FS-CUENTAS=" FS-CUENTAS " FS-CTA-NVO="
048800         FS-CTA-NVO " FS-TRANCLI=" FS-TRANCLI.
048900     GO TO 9999-FIN.
049000
049100 9999-FIN.
049200     STOP RUN.
