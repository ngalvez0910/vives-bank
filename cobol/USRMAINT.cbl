000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRMAINT.
000300 AUTHOR.        A. PASTOR RUIZ.
000400 INSTALLATION.  VIVES BANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  04/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800*-----------------------------------------------------------*
000900*  USRMAINT  -  MANTENIMIENTO DE USUARIOS Y SEGURIDAD        *
001000*-----------------------------------------------------------*
001100*  UTILIDAD DE ALTA/BAJA/CONSULTA SOBRE EL MAESTRO DE        *
001200*  USUARIOS. RECIBE UNA TRANSACCION DE MANTENIMIENTO POR     *
001300*  PANTALLA DE OPERADOR Y LA APLICA CONTRA USUARIOS.DAT.     *
001400*  EL USUARIO SOLO SE DA DE BAJA LOGICA (USR-IS-DELETED),    *
001500*  NUNCA SE BORRA FISICAMENTE EL REGISTRO.                   *
001600*-----------------------------------------------------------*
001700*  HISTORIAL DE MODIFICACIONES                               *
001800*-----------------------------------------------------------*
001900* 04/11/88 APR  PRIMERA VERSION - ALTA Y CONSULTA.           *
002000* 09/30/88 APR  SE ANADE LA VALIDACION DE USERNAME UNICO.    *
002100* 01/18/89 JMS  CR-0151 LA BAJA PASA A SER LOGICA (ANTES      *
002200*               BORRABA EL REGISTRO FISICAMENTE).            *
002300* 08/07/90 MCG  CR-0204 SE PERMITE LOCALIZAR POR GUID ADEMAS  *
002400*               DEL USERNAME.                                *
002500* 02/14/92 APR  CR-0241 LOS ROLES PASAN A SER UNA LISTA       *
002600*               SEPARADA POR COMAS EN VEZ DE UN SOLO ROL.    *
002700* 05/19/94 JMS  CR-0280 EL FICHERO PASA A ORGANIZACION        *
002800*               SECUENCIAL (ANTES INDEXADO SOBRE USRNAME).    *
002900* 03/02/98 MCG  Y2K-014 FECHA DE PROCESO A 4 DIGITOS DE       *
003000*               SIGLO EN EL INFORME DE ALTAS/BAJAS.          *
003100* 11/29/99 MCG  Y2K-014 REVISION FINAL. SIN INCIDENCIAS.      *
003200* 07/08/02 APR  CR-0402 SE AMPLIA USR-ROLES A 40 POSICIONES  *
003300*               PARA ADMITIR HASTA CUATRO ROLES.             *
003400*-----------------------------------------------------------*
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS ALFABETICO IS "A" THRU "Z"
004100     UPSI-0 ON STATUS IS SW-ALTA
004200     UPSI-1 ON STATUS IS SW-BAJA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT F-USUARIOS ASSIGN TO "USUARIOS"
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-USUARIOS.
004900
005000     SELECT F-USUARIOS-NUEVO ASSIGN TO "USUARIOS"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-USR-NVO.
005300
005400     SELECT F-TRANUSR ASSIGN TO "TRANUSR"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-TRANUSR.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*-----------------------------------------------------------*
006100*  MAESTRO DE USUARIOS - 106 POS. DE CAMPO + 2 DE RELLENO    *
006200*  (EL ESTANDAR DE SEGURIDAD PEDIA 108; SE CONSERVA EL ANCHO  *
006300*   DE CAMPO DECLARADO Y SE AJUSTA EL RELLENO AL TOTAL)        *
006400*-----------------------------------------------------------*
006500 FD  F-USUARIOS
006600     LABEL RECORD STANDARD.
006700 01  USUARIO-REG.
006800     05 USR-GUID                 PIC X(36).
006900     05 USR-USERNAME             PIC X(30).
007000     05 USR-ROLES                PIC X(40).                       CR-0402 
007100         05 USR-ROLES-R REDEFINES USR-ROLES.
007200             10 USR-ROL OCCURS 4 TIMES PIC X(10).
007300     05 USR-IS-DELETED           PIC X(01).
007400         88 USR-BORRADO          VALUE "Y".
007500         88 USR-ACTIVO           VALUE "N".
007600     05 FILLER                   PIC X(01).
007700
007800*-----------------------------------------------------------*
007900*  FICHERO DE SALIDA - MAESTRO REGRABADO TRAS EL PROCESO     *
008000*-----------------------------------------------------------*
008100 FD  F-USUARIOS-NUEVO
008200     LABEL RECORD STANDARD.
008300 01  USUARIO-NVO-REG             PIC X(108).
008400
008500*-----------------------------------------------------------*
008600*  FICHERO DE TRANSACCIONES DE MANTENIMIENTO DE USUARIO -    *
008700*  UNA LINEA POR ALTA/BAJA, GENERADA POR EL OPERADOR          *
008800*-----------------------------------------------------------*
008900 FD  F-TRANUSR
009000     LABEL RECORD STANDARD.
009100 01  TRANUSR-REG.
009200     05 TRU-ACCION               PIC X(01).
009300         88 TRU-ES-ALTA          VALUE "A".
009400         88 TRU-ES-BAJA          VALUE "B".
009500     05 TRU-GUID                 PIC X(36).
009600     05 TRU-USERNAME             PIC X(30).
009700     05 TRU-ROLES                PIC X(40).
009800     05 FILLER                   PIC X(25).
009900
010000 WORKING-STORAGE SECTION.
010100 01  CHECKERR                    PIC X(24).
010200 77  FS-USUARIOS                 PIC X(02).
010300 77  FS-USR-NVO                  PIC X(02).
010400 77  FS-TRANUSR                  PIC X(02).
010500
010600 77  SW-ALTA                     PIC X(01) VALUE "N".
010700 77  SW-BAJA                     PIC X(01) VALUE "N".
010800
010900 01  WS-MAX-USUARIOS             PIC 9(04) COMP VALUE 2000.
011000 01  WS-NUM-USUARIOS             PIC 9(04) COMP VALUE ZERO.
011100 01  TABLA-USUARIOS.
011200     05 USUARIO-TABLA OCCURS 2000 TIMES
011300         ASCENDING KEY IS TB-GUID
011400         INDEXED BY IX-USR.
011500         10 TB-GUID              PIC X(36).
011600         10 TB-USERNAME          PIC X(30).
011700         10 TB-ROLES             PIC X(40).
011750         10 TB-ROLES-R REDEFINES TB-ROLES.
011760             15 TB-ROL OCCURS 4 TIMES PIC X(10).
011800         10 TB-IS-DELETED        PIC X(01).
011850     05 FILLER                   PIC X(01).
011900
012000 01  WS-FECHA-EXEC-AAMMDD        PIC 9(06).
012100     05 WS-FEXEC-R REDEFINES WS-FECHA-EXEC-AAMMDD.
012200         10 WS-FEXEC-AA          PIC 9(02).
012300         10 WS-FEXEC-MM          PIC 9(02).
012400         10 WS-FEXEC-DD          PIC 9(02).
012500 01  WS-FECHA-EXEC-CCYYMMDD      PIC 9(08).
012600     05 WS-FEXEC-CCYY            PIC 9(04).
012700     05 WS-FEXEC-MM-01           PIC 9(02).
012800     05 WS-FEXEC-DD-01           PIC 9(02).
012900
013000 01  WS-IDX-USUARIO              PIC 9(04) COMP.
013100 01  WS-SUB                      PIC 9(04) COMP.
013200 01  WS-ENCONTRADO               PIC X(01) VALUE "N".
013300     88 USUARIO-ENCONTRADO       VALUE "S".
013400     88 USUARIO-NO-ENCONTRADO    VALUE "N".
013500
013600 01  WS-MOTIVO-RECHAZO           PIC X(60).
013700
013800 01  WS-TOT-ALTAS                PIC 9(05) COMP VALUE ZERO.
013900 01  WS-TOT-BAJAS                PIC 9(05) COMP VALUE ZERO.
014000 01  WS-TOT-RECHAZOS             PIC 9(05) COMP VALUE ZERO.
014100
014200 PROCEDURE DIVISION.
014300
014400 0000-PRINCIPAL.
014500     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
014600     PERFORM 1100-CARGAR-USUARIOS THRU 1100-EXIT.
014700     PERFORM 1200-ABRIR-TRANSACCIONES THRU 1200-EXIT.
014800     GO TO 2000-LEER-TRANSACCION.
014900
015000 1000-INICIALIZAR.
015100     MOVE SPACES TO CHECKERR.
015200     ACCEPT WS-FECHA-EXEC-AAMMDD FROM DATE.
015300*    Y2K-014: VENTANA DE SIGLO SOBRE LA FECHA DE 2 DIGITOS.
015400     MOVE WS-FEXEC-MM TO WS-FEXEC-MM-01.
015500     MOVE WS-FEXEC-DD TO WS-FEXEC-DD-01.
015600     IF WS-FEXEC-AA < 50                                          Y2K-014 
015700         COMPUTE WS-FEXEC-CCYY = 2000 + WS-FEXEC-AA
015800     ELSE
015900         COMPUTE WS-FEXEC-CCYY = 1900 + WS-FEXEC-AA
016000     END-IF.
016100     MOVE WS-FEXEC-CCYY  TO WS-FECHA-EXEC-CCYYMMDD (1:4).
016200     MOVE WS-FEXEC-MM-01 TO WS-FECHA-EXEC-CCYYMMDD (5:2).
016300     MOVE WS-FEXEC-DD-01 TO WS-FECHA-EXEC-CCYYMMDD (7:2).
016400 1000-EXIT.
016500     EXIT.
016600
016700 1100-CARGAR-USUARIOS.
016800     OPEN INPUT F-USUARIOS.
016900     IF FS-USUARIOS NOT = "00"
017000         MOVE "ABRIENDO USUARIOS" TO CHECKERR
017100         GO TO 9900-ERROR-FICHERO
017200     END-IF.
017300 1110-LEER-USUARIO.
017400     READ F-USUARIOS AT END GO TO 1190-FIN-USUARIOS.
017500     ADD 1 TO WS-NUM-USUARIOS.
017600     MOVE USR-GUID       TO TB-GUID (WS-NUM-USUARIOS).
017700     MOVE USR-USERNAME   TO TB-USERNAME (WS-NUM-USUARIOS).
017800     MOVE USR-ROLES      TO TB-ROLES (WS-NUM-USUARIOS).
017900     MOVE USR-IS-DELETED TO TB-IS-DELETED (WS-NUM-USUARIOS).
018000     GO TO 1110-LEER-USUARIO.
018100 1190-FIN-USUARIOS.
018200     CLOSE F-USUARIOS.
018300 1100-EXIT.
018400     EXIT.
018500
018600 1200-ABRIR-TRANSACCIONES.
018700     OPEN INPUT F-TRANUSR.
018800     IF FS-TRANUSR NOT = "00"
018900         MOVE "ABRIENDO TRANUSR" TO CHECKERR
019000         GO TO 9900-ERROR-FICHERO
019100     END-IF.
019200 1200-EXIT.
019300     EXIT.
019400
019500*-----------------------------------------------------------*
019600*  BUCLE PRINCIPAL - CADA LINEA DE TRANUSR.DAT ES UNA ALTA   *
019700*  O UNA BAJA DE USUARIO                                     *
019800*-----------------------------------------------------------*
019900 2000-LEER-TRANSACCION.
020000     READ F-TRANUSR AT END GO TO 8000-FIN-DE-TRANSACCIONES.
020100     MOVE SPACES TO WS-MOTIVO-RECHAZO.
020200     EVALUATE TRUE
020300         WHEN TRU-ES-ALTA
020400             PERFORM 2000-GRABAR-USUARIO THRU 2000-EXIT
020500         WHEN TRU-ES-BAJA
020600             PERFORM 4000-BORRAR-USUARIO THRU 4000-EXIT
020700         WHEN OTHER
020800             MOVE "ACCION DE TRANSACCION DESCONOCIDA"
020900                 TO WS-MOTIVO-RECHAZO
021000             ADD 1 TO WS-TOT-RECHAZOS
021100     END-EVALUATE.
021200     GO TO 2000-LEER-TRANSACCION.
021300
021400*-----------------------------------------------------------*
021500*  ALTA DE USUARIO - EL USERNAME DEBE SER UNICO EN EL        *
021600*  MAESTRO ANTES DE AGREGAR LA FILA NUEVA A LA TABLA          *
021700*-----------------------------------------------------------*
022000 2000-GRABAR-USUARIO.
022100     PERFORM 2100-VALIDAR-USUARIO-UNICO THRU 2100-EXIT.
022200     IF USUARIO-ENCONTRADO
022300         MOVE "USUARIO YA EXISTE" TO WS-MOTIVO-RECHAZO
022400         ADD 1 TO WS-TOT-RECHAZOS
022500         DISPLAY "USRMAINT - RECHAZADO " TRU-USERNAME
022600             " - " WS-MOTIVO-RECHAZO
022700         GO TO 2000-EXIT
022800     END-IF.
022900     IF WS-NUM-USUARIOS >= WS-MAX-USUARIOS
023000         MOVE "TABLA DE USUARIOS LLENA" TO WS-MOTIVO-RECHAZO
023100         ADD 1 TO WS-TOT-RECHAZOS
023200         GO TO 2000-EXIT
023300     END-IF.
023400     ADD 1 TO WS-NUM-USUARIOS.
023500     MOVE TRU-GUID     TO TB-GUID (WS-NUM-USUARIOS).
023600     MOVE TRU-USERNAME TO TB-USERNAME (WS-NUM-USUARIOS).
023700     MOVE TRU-ROLES    TO TB-ROLES (WS-NUM-USUARIOS).
023800     MOVE "N"          TO TB-IS-DELETED (WS-NUM-USUARIOS).
023900     ADD 1 TO WS-TOT-ALTAS.
024000 2000-EXIT.
024100     EXIT.
024200
024300*-----------------------------------------------------------*
024400*  LA TABLA SE CARGA POR ORDEN DE LLEGADA (NO ESTA ORDENADA  *
024500*  POR USERNAME), POR LO QUE LA VALIDACION DE UNICIDAD Y LA  *
024600*  LOCALIZACION POR USERNAME SE HACEN POR RECORRIDO LINEAL   *
024700*-----------------------------------------------------------*
024800 2100-VALIDAR-USUARIO-UNICO.
024900     MOVE "N" TO WS-ENCONTRADO.
025000     SET USUARIO-NO-ENCONTRADO TO TRUE.
025100     MOVE ZERO TO WS-SUB.
025200 2110-RECORRER-USUARIOS.
025300     ADD 1 TO WS-SUB.
025400     IF WS-SUB > WS-NUM-USUARIOS GO TO 2100-EXIT END-IF.
025500     IF TB-USERNAME (WS-SUB) = TRU-USERNAME
025600         SET USUARIO-ENCONTRADO TO TRUE
025700         SET WS-IDX-USUARIO TO WS-SUB
025800         GO TO 2100-EXIT
025900     END-IF.
026000     GO TO 2110-RECORRER-USUARIOS.
026100 2100-EXIT.
026200     EXIT.
026300
026400*-----------------------------------------------------------*
026500*  LOCALIZA UN USUARIO POR GUID (ENTRADA A LA BAJA); SI NO   *
026600*  SE ENCUENTRA POR GUID SE PRUEBA POR USERNAME              *
026700*-----------------------------------------------------------*
026800 3000-LOCALIZAR-USUARIO.                                          CR-0204 
026900     SET IX-USR TO 1.
027000     SET USUARIO-NO-ENCONTRADO TO TRUE.
027100     SEARCH ALL USUARIO-TABLA
027200         AT END
027300             PERFORM 2100-VALIDAR-USUARIO-UNICO THRU 2100-EXIT
027700         WHEN TB-GUID (IX-USR) = TRU-GUID
027800             SET USUARIO-ENCONTRADO TO TRUE
027900             SET WS-IDX-USUARIO TO IX-USR
028000     END-SEARCH.
028100 3000-EXIT.
028200     EXIT.
028300
028400*-----------------------------------------------------------*
028500*  BAJA LOGICA DE USUARIO - NUNCA SE BORRA EL REGISTRO,      *
028600*  SOLO SE MARCA USR-IS-DELETED A "Y"                        *
028700*-----------------------------------------------------------*
028800 4000-BORRAR-USUARIO.                                             CR-0151 
028900     PERFORM 3000-LOCALIZAR-USUARIO THRU 3000-EXIT.
029000     IF USUARIO-NO-ENCONTRADO
029100         MOVE "USUARIO NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
029200         ADD 1 TO WS-TOT-RECHAZOS
029300         DISPLAY "USRMAINT - RECHAZADO " TRU-GUID
029400             " - " WS-MOTIVO-RECHAZO
029500         GO TO 4000-EXIT
029600     END-IF.
029700     MOVE "Y" TO TB-IS-DELETED (WS-IDX-USUARIO).
029800     ADD 1 TO WS-TOT-BAJAS.
029900 4000-EXIT.
030000     EXIT.
030100
030200*-----------------------------------------------------------*
030300*  FIN DE TRANSACCIONES - REGRABA EL MAESTRO COMPLETO Y      *
030400*  MUESTRA EL RESUMEN DE CONTROL POR CONSOLA                 *
030500*-----------------------------------------------------------*
030600 8000-FIN-DE-TRANSACCIONES.
030700     CLOSE F-TRANUSR.
030800     PERFORM 9000-REGRABAR-USUARIOS THRU 9000-EXIT.
030900     DISPLAY "USRMAINT - FECHA PROCESO " WS-FECHA-EXEC-CCYYMMDD.
031000     DISPLAY "USRMAINT - ALTAS="    WS-TOT-ALTAS
031100         " BAJAS=" WS-TOT-BAJAS " RECHAZOS=" WS-TOT-RECHAZOS.
031200     GO TO 9999-FIN.
031300
031400 9000-REGRABAR-USUARIOS.
031500     OPEN OUTPUT F-USUARIOS-NUEVO.
031600     IF FS-USR-NVO NOT = "00"
031700         MOVE "REGRABANDO USUARIOS" TO CHECKERR
031800         GO TO 9900-ERROR-FICHERO
031900     END-IF.
032000     MOVE ZERO TO WS-SUB.
032100 9010-REGRABAR-UNO.
032200     ADD 1 TO WS-SUB.
032300     IF WS-SUB > WS-NUM-USUARIOS GO TO 9090-FIN-REGRABAR.
032400     MOVE SPACES TO USUARIO-NVO-REG.
032500     STRING TB-GUID (WS-SUB)       DELIMITED BY SIZE
032600         TB-USERNAME (WS-SUB)      DELIMITED BY SIZE
032700         TB-ROLES (WS-SUB)         DELIMITED BY SIZE
032800         TB-IS-DELETED (WS-SUB)    DELIMITED BY SIZE
032900         INTO USUARIO-NVO-REG
033000     END-STRING.
033100     WRITE USUARIO-NVO-REG.
033200     GO TO 9010-REGRABAR-UNO.
033300 9090-FIN-REGRABAR.
033400     CLOSE F-USUARIOS-NUEVO.
033500 9000-EXIT.
033600     EXIT.
033700
033800 9900-ERROR-FICHERO.
033900     DISPLAY "USRMAINT - ERROR DE FICHERO EN: " CHECKERR.
034000     DISPLAY "FS-USUARIOS=" FS-USUARIOS " FS-USR-NVO="
034100         FS-USR-NVO " FS-TRANUSR=" FS-TRANUSR.
034200     GO TO 9999-FIN.
034300
034400 9999-FIN.
034500     STOP RUN.
