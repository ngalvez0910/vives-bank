000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MOVPOST.
000300 AUTHOR.        J. MORENO SANZ.
000400 INSTALLATION.  VIVES BANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800*-----------------------------------------------------------*
000900*  MOVPOST  -  CIERRE DIARIO DE MOVIMIENTOS                 *
001000*-----------------------------------------------------------*
001100*  CARGA LAS TABLAS MAESTRAS DE CLIENTES, TARJETAS Y        *
001200*  CUENTAS, LEE EL FICHERO DE MOVIMIENTOS DEL DIA EN        *
001300*  SECUENCIA Y, PARA CADA UNO, VALIDA Y CONTABILIZA LA      *
001400*  TRANSFERENCIA, EL INGRESO DE NOMINA, EL PAGO CON         *
001500*  TARJETA, LA DOMICILIACION O LA REVOCACION QUE proceda,   *
001600*  DEJANDO UN APUNTE EN EL FICHERO DE POSTEO Y UNA LINEA    *
001700*  EN EL INFORME DE CIERRE.                                 *
001800*-----------------------------------------------------------*
001900*  HISTORIAL DE MODIFICACIONES                              *
002000*-----------------------------------------------------------*
002100* 03/14/88 JMS  PRIMERA VERSION - CARGA DE MAESTROS Y        *
002200*               TRANSFERENCIA/NOMINA/DOMICILIACION.         *
002300* 06/02/88 JMS  SE ANADE EL TIPO PAGO_TARJETA Y EL CONTROL   *
002400*               DE LIMITES DIARIO/SEMANAL/MENSUAL.          *
002500* 11/20/88 JMS  SE ANADE LA REVOCACION DE TRANSFERENCIAS.    *
002600* 02/09/89 APR  CR-0142 CORREGIDO SALDO INSUFICIENTE EN      *
002700*               DOMICILIACION (COMPARABA CONTRA CERO).      *
002800* 07/17/89 APR  CR-0177 TOTALES DE CIERRE NO CUADRABAN EN    *
002900*               EL INFORME CUANDO NO HABIA RECHAZOS.        *
003000* 05/05/90 MCG  SE AMPLIA TABLA DE TARJETAS A 1000 POSIC.    *
003100* 09/12/91 MCG  CR-0233 SE AJUSTA EL INFORME A 132 COLUMNAS  *
003200*               PARA LA IMPRESORA DE CADENA NUEVA.          *
003300* 03/03/93 APR  CR-0266 BUSQUEDA DE CUENTAS PASA A SEARCH    *
003400*               ALL SOBRE TABLA ORDENADA (ANTES SECUENCIAL). *
003500* 08/22/94 JMS  CR-0291 SE AJUSTA EL REDONDEO DE CENTIMOS    *
003600*               EN LA REGRABACION DE SALDOS.                *
003700* 01/11/95 MCG  CR-0309 CONTROL DE REVOCACION DUPLICADA.     *
003800* 10/04/96 APR  CR-0347 SEPARA GASTO DIARIO/SEMANAL/MENSUAL  *
003900*               DE LA TARJETA EN TRES ACUMULADORES.         *
004000* 04/02/98 MCG  Y2K-014 FECHAS DE 2 DIGITOS EN EL INFORME -  *
004100*               SE VENTANEA EL SIGLO AL CARGAR WS-FECHA-EXEC*
004200*               (AAMMDD CON AA < 50 = 20XX, AA >= 50 = 19XX).*
004300* 11/30/99 MCG  Y2K-014 REVISION FINAL. PROBADO CIERRE CON   *
004400*               FECHA 01/01/2000. SIN INCIDENCIAS.          *
004500* 06/19/01 APR  CR-0388 MOTIVOS DE RECHAZO AHORA FIJOS DE    *
004600*               60 POSICIONES PARA CUADRAR CON POSTEO.NET.  *
004650* 02/11/03 MCG  CR-0423 EL INFORME NO LLEVABA LINEA DE       *
004660*               DETALLE POR MOVIMIENTO, SOLO SUBTOTALES Y    *
004670*               TOTALES. SE ANADE 7800-IMPRIMIR-DETALLE.     *
004680* 02/11/03 MCG  CR-0423 DE PASO SE CORRIGE QUE LA LINEA DE   *
004690*               CABECERA/SUBTOTAL/TOTAL NUNCA SE MOVIA AL    *
004695*               AREA DEL FD ANTES DEL WRITE.                 *
004700* 03/18/03 MCG  CR-0431 WS-IMPORTE-POSTEO SALIA SIEMPRE EN   *
004710*               POSITIVO. SE NEGATIVIZA EN TRANSFERENCIA     *
004720*               (ORIGEN), PAGO_TARJETA Y DOMICILIACION PARA  *
004730*               QUE EL CARGO SALGA EN NEGATIVO COMO PIDE EL  *
004740*               CONTRATO DE POSTEO.NET.                      *
004750* 03/18/03 MCG  CR-0431 LOS CONTADORES COMP DE SUBTOTALES Y  *
004760*               TOTALES SE EDITAN A PIC ZZZ.ZZ9 ANTES DE     *
004770*               METERLOS EN LA LINEA DE INFORME; SALIAN      *
004780*               BINARIOS EN MOVREPORT.TXT.                   *
004790*-----------------------------------------------------------*
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALFABETICO IS "A" THRU "Z"
005400     UPSI-0 ON STATUS IS SW-REPROCESO.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT F-CLIENTES ASSIGN TO "CLIENTES"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-CLIENTES.
006100
006200     SELECT F-TARJETAS ASSIGN TO "TARJETAS"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-TARJETAS.
006500
006600     SELECT F-CUENTAS ASSIGN TO "CUENTAS"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-CUENTAS.
006900
007000     SELECT F-MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-MOVTOS.
007300
007400     SELECT F-MOVPOST ASSIGN TO "MOVPOST"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-MOVPOST.
007700
007800     SELECT F-MOVREPORT ASSIGN TO "MOVREPORT"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-REPORT.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*-----------------------------------------------------------*
008500*  MAESTRO DE CLIENTES - 201 POS. DE CAMPO + 4 DE RELLENO    *
008600*  (EL MEMO DE NORMALIZACION DE REGISTROS DABA 193; LOS 7    *
008650*   CAMPOS DECLARADOS SUMAN 201 - SE RESPETA EL ANCHO DE      *
008700*   CAMPO Y SE AJUSTA EL TOTAL).                              *
008800*-----------------------------------------------------------*
008900 FD  F-CLIENTES
009000     LABEL RECORD STANDARD.
009100 01  CLIENTE-REG.
009200     05 CLI-GUID                 PIC X(36).
009300     05 CLI-DNI                  PIC X(09).
009400     05 CLI-NOMBRE               PIC X(30).
009500     05 CLI-APELLIDOS            PIC X(60).
009600     05 CLI-EMAIL                PIC X(50).
009700     05 CLI-TELEFONO             PIC X(15).
009800     05 CLI-IS-DELETED           PIC X(01).
009900         88 CLI-BORRADO          VALUE "Y".
010000         88 CLI-ACTIVO           VALUE "N".
010100     05 FILLER                   PIC X(04).
010200
010300*-----------------------------------------------------------*
010400*  MAESTRO DE TARJETAS - 160 POS. DE CAMPO + 2 DE RELLENO    *
010500*-----------------------------------------------------------*
010600 FD  F-TARJETAS
010700     LABEL RECORD STANDARD.
010800 01  TARJETA-REG.
010900     05 TAR-GUID                 PIC X(36).
011000     05 TAR-NUMERO               PIC X(16).
011100     05 TAR-FECHA-CADUCIDAD      PIC 9(08).
011200         05 TAR-FEC-CAD-R REDEFINES TAR-FECHA-CADUCIDAD.
011300             10 TAR-FCAD-CCYY    PIC 9(04).
011400             10 TAR-FCAD-MM      PIC 9(02).
011500             10 TAR-FCAD-DD      PIC 9(02).
011600     05 TAR-TIPO                 PIC X(10).
011700         88 TAR-ES-DEBITO        VALUE "DEBITO".
011800         88 TAR-ES-CREDITO       VALUE "CREDITO".
011900         88 TAR-ES-PREPAGO       VALUE "PREPAGO".
012000     05 TAR-CUENTA-GUID          PIC X(36).
012100     05 TAR-LIMITE-DIARIO        PIC S9(07)V99.
012200     05 TAR-LIMITE-SEMANAL       PIC S9(07)V99.
012300     05 TAR-LIMITE-MENSUAL       PIC S9(07)V99.
012400     05 TAR-GASTO-DIARIO         PIC S9(07)V99.
012500     05 TAR-GASTO-SEMANAL        PIC S9(07)V99.
012600     05 TAR-GASTO-MENSUAL        PIC S9(07)V99.
012700     05 FILLER                   PIC X(02).
012800
012900*-----------------------------------------------------------*
013000*  MAESTRO DE CUENTAS - 107 POS. DE CAMPO + 3 DE RELLENO     *
013100*-----------------------------------------------------------*
013200 FD  F-CUENTAS
013300     LABEL RECORD STANDARD.
013400 01  CUENTA-REG.
013500     05 CTA-GUID                 PIC X(36).
013600     05 CTA-IBAN                 PIC X(24).
013700     05 CTA-SALDO                PIC S9(09)V99.
013800     05 CTA-CLIENTE-GUID         PIC X(36).
013900     05 FILLER                   PIC X(03).
014000
014100*-----------------------------------------------------------*
014200*  FICHERO DE ENTRADA - MOVIMIENTOS DEL DIA - EN SECUENCIA   *
014300*  POR MOV-FECHA Y MOV-GUID (NO SE REORDENA EN ESTE PROGRAMA)*
014400*-----------------------------------------------------------*
014500 FD  F-MOVIMIENTOS
014600     LABEL RECORD STANDARD.
014700 01  MOVIMIENTO-REG.
014800     05 MOV-GUID                 PIC X(36).
014900     05 MOV-TIPO                 PIC X(20).
015000         88 MOV-ES-TRANSF        VALUE "TRANSFERENCIA".
015100         88 MOV-ES-NOMINA        VALUE "INGRESO_NOMINA".
015200         88 MOV-ES-PAGO-TAR      VALUE "PAGO_TARJETA".
015300         88 MOV-ES-DOMIC         VALUE "DOMICILIACION".
015400         88 MOV-ES-REVOCA        VALUE "REVOCACION".
015500     05 MOV-CLIENTE-GUID         PIC X(36).
015600     05 MOV-CUENTA-ORIGEN-GUID   PIC X(36).
015700     05 MOV-CUENTA-DESTINO-GUID  PIC X(36).
015800     05 MOV-TARJETA-GUID         PIC X(36).
015900     05 MOV-REVOCA-GUID          PIC X(36).
016000     05 MOV-IMPORTE              PIC S9(07)V99.
016100     05 MOV-FECHA                PIC 9(08).
016200         05 MOV-FECHA-R REDEFINES MOV-FECHA.
016300             10 MOV-FEC-CCYY     PIC 9(04).
016400             10 MOV-FEC-MM       PIC 9(02).
016500             10 MOV-FEC-DD       PIC 9(02).
016600     05 FILLER                   PIC X(02).
016700
016800*-----------------------------------------------------------*
016900*  FICHERO DE SALIDA - LIBRO MAYOR DE POSTEO DEL DIA         *
017000*-----------------------------------------------------------*
017100 FD  F-MOVPOST
017200     LABEL RECORD STANDARD.
017300 01  MOVPOST-REG.
017400     05 MOVP-GUID                PIC X(36).
017500     05 MOVP-TIPO                PIC X(20).
017600     05 MOVP-ESTADO              PIC X(10).
017700         88 MOVP-ES-POSTEADO     VALUE "POSTED".
017800         88 MOVP-ES-RECHAZADO    VALUE "RECHAZADO".
017900         88 MOVP-ES-REVOCADO     VALUE "REVOCADO".
018000     05 MOVP-MOTIVO              PIC X(60).
018100     05 MOVP-IMPORTE             PIC S9(07)V99.
018200     05 MOVP-SALDO-RESULT        PIC S9(09)V99.
018300     05 FILLER                   PIC X(04).
018400
018500*-----------------------------------------------------------*
018600*  INFORME DE MOVIMIENTOS DIARIOS - IMPRESORA DE CADENA      *
018700*-----------------------------------------------------------*
018800 FD  F-MOVREPORT
018900     LABEL RECORD STANDARD.
019000 01  MOVREPORT-LINEA             PIC X(132).
019100
019200 WORKING-STORAGE SECTION.
019300 01  CHECKERR                    PIC X(24).
019400 77  FS-CLIENTES                 PIC X(02).
019500 77  FS-TARJETAS                 PIC X(02).
019600 77  FS-CUENTAS                  PIC X(02).
019700 77  FS-MOVTOS                   PIC X(02).
019800 77  FS-MOVPOST                  PIC X(02).
019900 77  FS-REPORT                   PIC X(02).
020000
020100 77  SW-REPROCESO                PIC X(01) VALUE "N".
020200
020300*-----------------------------------------------------------*
020400*  FECHA DE EJECUCION - ACCEPT FROM DATE DEVUELVE AAMMDD;    *
020500*  EL SIGLO SE VENTANEA EN 1100-OBTENER-FECHA-EXEC (Y2K-014) *
020600*-----------------------------------------------------------*
020700 01  WS-FECHA-EXEC-AAMMDD        PIC 9(06).
020800     05 WS-FEXEC-R REDEFINES WS-FECHA-EXEC-AAMMDD.
020900         10 WS-FEXEC-AA          PIC 9(02).
021000         10 WS-FEXEC-MM          PIC 9(02).
021100         10 WS-FEXEC-DD          PIC 9(02).
021200 01  WS-FECHA-EXEC-CCYYMMDD      PIC 9(08).
021300     05 WS-FEXEC-CCYY            PIC 9(04).
021400     05 WS-FEXEC-MM-01           PIC 9(02).
021500     05 WS-FEXEC-DD-01           PIC 9(02).
021600
021700*-----------------------------------------------------------*
021800*  TABLAS MAESTRAS EN MEMORIA - CARGADAS AL INICIO Y         *
021900*  BUSCADAS POR SEARCH ALL (CLAVE ASCENDENTE POR GUID)       *
022000*-----------------------------------------------------------*
022100 01  WS-MAX-CLIENTES             PIC 9(04) COMP VALUE 1000.
022200 01  WS-NUM-CLIENTES             PIC 9(04) COMP VALUE ZERO.
022300 01  TABLA-CLIENTES.
022400     05 CLIENTE-TABLA OCCURS 1000 TIMES
022500         ASCENDING KEY IS TC-GUID
022600         INDEXED BY IX-CLI.
022700         10 TC-GUID              PIC X(36).
022800         10 TC-DNI               PIC X(09).
022900         10 TC-NOMBRE            PIC X(30).
023000         10 TC-APELLIDOS         PIC X(60).
023100         10 TC-EMAIL             PIC X(50).
023200         10 TC-TELEFONO          PIC X(15).
023300         10 TC-IS-DELETED        PIC X(01).
023310     05 FILLER                   PIC X(01).
023400
023500 01  WS-MAX-TARJETAS             PIC 9(04) COMP VALUE 1000.
023600 01  WS-NUM-TARJETAS             PIC 9(04) COMP VALUE ZERO.
023700 01  TABLA-TARJETAS.
023800     05 TARJETA-TABLA OCCURS 1000 TIMES
023900         ASCENDING KEY IS TT-GUID
024000         INDEXED BY IX-TAR.
024100         10 TT-GUID              PIC X(36).
024200         10 TT-NUMERO            PIC X(16).
024300         10 TT-FECHA-CADUCIDAD   PIC 9(08).
024400         10 TT-TIPO              PIC X(10).
024500         10 TT-CUENTA-GUID       PIC X(36).
024600         10 TT-LIMITE-DIARIO     PIC S9(07)V99.
024700         10 TT-LIMITE-SEMANAL    PIC S9(07)V99.
024800         10 TT-LIMITE-MENSUAL    PIC S9(07)V99.
024900         10 TT-GASTO-DIARIO      PIC S9(07)V99.
025000         10 TT-GASTO-SEMANAL     PIC S9(07)V99.
025100         10 TT-GASTO-MENSUAL     PIC S9(07)V99.
025150     05 FILLER                   PIC X(01).
025200
025300 01  WS-MAX-CUENTAS              PIC 9(04) COMP VALUE 1000.
025400 01  WS-NUM-CUENTAS              PIC 9(04) COMP VALUE ZERO.
025500 01  TABLA-CUENTAS.
025600     05 CUENTA-TABLA OCCURS 1000 TIMES
025700         ASCENDING KEY IS TU-GUID
025800         INDEXED BY IX-CTA.
025900         10 TU-GUID              PIC X(36).
026000         10 TU-IBAN              PIC X(24).
026100         10 TU-SALDO             PIC S9(09)V99.
026200         10 TU-CLIENTE-GUID      PIC X(36).
026250     05 FILLER                   PIC X(01).
026300
026400*-----------------------------------------------------------*
026500*  TABLA DE MOVIMIENTOS POSTEADOS EN ESTE MISMO PROCESO -    *
026600*  NECESARIA PARA RESOLVER LA REVOCACION DE TRANSFERENCIAS   *
026700*-----------------------------------------------------------*
026800 01  WS-MAX-POSTEADOS            PIC 9(04) COMP VALUE 1000.
026900 01  WS-NUM-POSTEADOS            PIC 9(04) COMP VALUE ZERO.
027000 01  TABLA-POSTEADOS.
027100     05 POSTEADO-TABLA OCCURS 1000 TIMES
027200         INDEXED BY IX-PST.
027300         10 TP-GUID              PIC X(36).
027400         10 TP-TIPO              PIC X(20).
027500         10 TP-ORIGEN-GUID       PIC X(36).
027600         10 TP-DESTINO-GUID      PIC X(36).
027700         10 TP-IMPORTE           PIC S9(07)V99.
027800         10 TP-REVOCADO          PIC X(01) VALUE "N".
027900             88 TP-YA-REVOCADO   VALUE "Y".
027950     05 FILLER                   PIC X(01).
028000
028100*-----------------------------------------------------------*
028200*  AREAS DE TRABAJO DEL POSTEO                               *
028300*-----------------------------------------------------------*
028400 01  WS-MOTIVO-RECHAZO           PIC X(60).                       CR-0388 
028500 01  WS-ESTADO-LINEA             PIC X(10).
028600 01  WS-IMPORTE-POSTEO           PIC S9(07)V99.
028700 01  WS-SALDO-RESULTANTE         PIC S9(09)V99.
028800 01  WS-MOVTO-VALIDO             PIC X(01) VALUE "S".
028900     88 MOVTO-ES-VALIDO          VALUE "S".
029000     88 MOVTO-ES-INVALIDO        VALUE "N".
029100
029200 01  WS-IDX-ORIGEN               PIC 9(04) COMP.
029300 01  WS-IDX-DESTINO              PIC 9(04) COMP.
029400 01  WS-IDX-TARJETA              PIC 9(04) COMP.
029500 01  WS-IDX-CLIENTE              PIC 9(04) COMP.
029600 01  WS-IDX-REVOCA               PIC 9(04) COMP.
029700 01  WS-SUB                      PIC 9(04) COMP.
029800
029900*-----------------------------------------------------------*
030000*  CONTADORES DE CONTROL POR TIPO Y GLOBALES                 *
030100*-----------------------------------------------------------*
030200 01  WS-TOTALES.
030300     05 WS-TOT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
030400     05 WS-TOT-POSTEADOS         PIC 9(07) COMP VALUE ZERO.
030500     05 WS-TOT-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
030600     05 WS-TOT-REVOCADOS         PIC 9(07) COMP VALUE ZERO.
030700     05 WS-TOT-IMPORTE           PIC S9(09)V99 VALUE ZERO.
030750     05 FILLER                   PIC X(01).
030800
030900 01  WS-SUBTOT-TABLA.
031000     05 WS-SUBTOT-TIPO OCCURS 5 TIMES INDEXED BY IX-SUB.
031100         10 WS-SUBT-NOMBRE       PIC X(20).
031200         10 WS-SUBT-POSTEADOS    PIC 9(07) COMP VALUE ZERO.
031300         10 WS-SUBT-RECHAZADOS   PIC 9(07) COMP VALUE ZERO.
031400         10 WS-SUBT-IMPORTE      PIC S9(09)V99 VALUE ZERO.
031450     05 FILLER                   PIC X(01).
031500
031600*-----------------------------------------------------------*
031700*  LINEAS DE INFORME - DOS FORMATOS QUE COMPARTEN EL MISMO   *
031800*  AREA DE IMPRESION (CABECERA Y DETALLE)                    *
031900*-----------------------------------------------------------*
032000 01  WS-LINEA-IMPRESION          PIC X(132).
032100     05 WS-LINEA-CABECERA REDEFINES WS-LINEA-IMPRESION.
032200         10 WS-LC-TITULO         PIC X(40).
032300         10 FILLER               PIC X(20).
032400         10 WS-LC-FECHA          PIC X(10).
032500         10 FILLER               PIC X(10).
032600         10 WS-LC-PAGINA-LIT     PIC X(08).
032700         10 WS-LC-PAGINA         PIC ZZZ9.
032800         10 FILLER               PIC X(40).
032900
033000 01  WS-NUM-PAGINA               PIC 9(04) COMP VALUE ZERO.
033100 01  WS-LIN-EN-PAGINA            PIC 9(02) COMP VALUE ZERO.
033200 01  WS-MAX-LIN-PAGINA           PIC 9(02) COMP VALUE 55.
033300
033400 01  WS-IMPORTE-EDITADO          PIC -(7)9.99.
033500 01  WS-SALDO-EDITADO            PIC -(9)9.99.
033550 01  WS-CONTADOR-EDITADO-1       PIC ZZZZZZ9.                      CR-0431
033560 01  WS-CONTADOR-EDITADO-2       PIC ZZZZZZ9.                      CR-0431
033570 01  WS-CONTADOR-EDITADO-3       PIC ZZZZZZ9.                      CR-0431
033580 01  WS-CONTADOR-EDITADO-4       PIC ZZZZZZ9.                      CR-0431
033600
033700 PROCEDURE DIVISION.
033800
033900 0000-PRINCIPAL.
034000     PERFORM 1000-INICIALIZAR THRU 1000-EXIT.
034100     PERFORM 2000-CARGAR-MAESTROS THRU 2000-EXIT.
034200     PERFORM 3000-ABRIR-MOVIMIENTOS THRU 3000-EXIT.
034300     GO TO 4000-LEER-MOVIMIENTO.
034400
034500 1000-INICIALIZAR.
034600     MOVE SPACES TO CHECKERR.
034700     PERFORM 1100-OBTENER-FECHA-EXEC THRU 1100-EXIT.
034800     MOVE "MOVIMIENTOS TRANSFERENCIA " TO WS-SUBT-NOMBRE (1).
034900     MOVE "TRANSFERENCIA"        TO WS-SUBT-NOMBRE (1).
035000     MOVE "INGRESO_NOMINA"       TO WS-SUBT-NOMBRE (2).
035100     MOVE "PAGO_TARJETA"         TO WS-SUBT-NOMBRE (3).
035200     MOVE "DOMICILIACION"        TO WS-SUBT-NOMBRE (4).
035300     MOVE "REVOCACION"           TO WS-SUBT-NOMBRE (5).
035400 1000-EXIT.
035500     EXIT.
035600
035700 1100-OBTENER-FECHA-EXEC.
035800*    Y2K-014: ACCEPT FROM DATE DEVUELVE AAMMDD (2 DIGITOS).
035900*    SE VENTANEA EL SIGLO: AA < 50 => 20AA, AA >= 50 => 19AA.
036000     ACCEPT WS-FECHA-EXEC-AAMMDD FROM DATE.
036100     MOVE WS-FEXEC-MM TO WS-FEXEC-MM-01.
036200     MOVE WS-FEXEC-DD TO WS-FEXEC-DD-01.
036300     IF WS-FEXEC-AA < 50                                          Y2K-014 
036400         COMPUTE WS-FEXEC-CCYY = 2000 + WS-FEXEC-AA
036500     ELSE
036600         COMPUTE WS-FEXEC-CCYY = 1900 + WS-FEXEC-AA
036700     END-IF.
036800     MOVE WS-FEXEC-CCYY  TO WS-FECHA-EXEC-CCYYMMDD (1:4).
036900     MOVE WS-FEXEC-MM-01 TO WS-FECHA-EXEC-CCYYMMDD (5:2).
037000     MOVE WS-FEXEC-DD-01 TO WS-FECHA-EXEC-CCYYMMDD (7:2).
037100 1100-EXIT.
037200     EXIT.
037300
037400 2000-CARGAR-MAESTROS.
037500     PERFORM 2100-CARGAR-CLIENTES THRU 2100-EXIT.
037600     PERFORM 2200-CARGAR-TARJETAS THRU 2200-EXIT.
037700     PERFORM 2300-CARGAR-CUENTAS  THRU 2300-EXIT.
037800 2000-EXIT.
037900     EXIT.
038000
038100 2100-CARGAR-CLIENTES.
038200     OPEN INPUT F-CLIENTES.
038300     IF FS-CLIENTES NOT = "00"
038400         MOVE "ABRIENDO CLIENTES" TO CHECKERR
038500         GO TO 9900-ERROR-FICHERO
038600     END-IF.
038700 2110-LEER-CLIENTE.
038800     READ F-CLIENTES AT END GO TO 2190-FIN-CLIENTES.
038900     ADD 1 TO WS-NUM-CLIENTES.
039000     MOVE CLI-GUID       TO TC-GUID (WS-NUM-CLIENTES).
039100     MOVE CLI-DNI        TO TC-DNI (WS-NUM-CLIENTES).
039200     MOVE CLI-NOMBRE     TO TC-NOMBRE (WS-NUM-CLIENTES).
039300     MOVE CLI-APELLIDOS  TO TC-APELLIDOS (WS-NUM-CLIENTES).
039400     MOVE CLI-EMAIL      TO TC-EMAIL (WS-NUM-CLIENTES).
039500     MOVE CLI-TELEFONO   TO TC-TELEFONO (WS-NUM-CLIENTES).
039600     MOVE CLI-IS-DELETED TO TC-IS-DELETED (WS-NUM-CLIENTES).
039700     GO TO 2110-LEER-CLIENTE.
039800 2190-FIN-CLIENTES.
039900     CLOSE F-CLIENTES.
040000 2100-EXIT.
040100     EXIT.
040200
040300 2200-CARGAR-TARJETAS.
040400     OPEN INPUT F-TARJETAS.
040500     IF FS-TARJETAS NOT = "00"
040600         MOVE "ABRIENDO TARJETAS" TO CHECKERR
040700         GO TO 9900-ERROR-FICHERO
040800     END-IF.
040900 2210-LEER-TARJETA.
041000     READ F-TARJETAS AT END GO TO 2290-FIN-TARJETAS.
041100     ADD 1 TO WS-NUM-TARJETAS.
041200     MOVE TAR-GUID            TO TT-GUID (WS-NUM-TARJETAS).
041300     MOVE TAR-NUMERO          TO TT-NUMERO (WS-NUM-TARJETAS).
041400     MOVE TAR-FECHA-CADUCIDAD TO TT-FECHA-CADUCIDAD
041500                                 (WS-NUM-TARJETAS).
041600     MOVE TAR-TIPO            TO TT-TIPO (WS-NUM-TARJETAS).
041700     MOVE TAR-CUENTA-GUID     TO TT-CUENTA-GUID
041800                                 (WS-NUM-TARJETAS).
041900     MOVE TAR-LIMITE-DIARIO   TO TT-LIMITE-DIARIO
042000                                 (WS-NUM-TARJETAS).
042100     MOVE TAR-LIMITE-SEMANAL  TO TT-LIMITE-SEMANAL
042200                                 (WS-NUM-TARJETAS).
042300     MOVE TAR-LIMITE-MENSUAL  TO TT-LIMITE-MENSUAL
042400                                 (WS-NUM-TARJETAS).
042500     MOVE TAR-GASTO-DIARIO    TO TT-GASTO-DIARIO                  CR-0347 
042600                                 (WS-NUM-TARJETAS).
042700     MOVE TAR-GASTO-SEMANAL   TO TT-GASTO-SEMANAL
042800                                 (WS-NUM-TARJETAS).
042900     MOVE TAR-GASTO-MENSUAL   TO TT-GASTO-MENSUAL
043000                                 (WS-NUM-TARJETAS).
043100     GO TO 2210-LEER-TARJETA.
043200 2290-FIN-TARJETAS.
043300     CLOSE F-TARJETAS.
043400 2200-EXIT.
043500     EXIT.
043600
043700 2300-CARGAR-CUENTAS.
043800     OPEN INPUT F-CUENTAS.
043900     IF FS-CUENTAS NOT = "00"
044000         MOVE "ABRIENDO CUENTAS" TO CHECKERR
044100         GO TO 9900-ERROR-FICHERO
044200     END-IF.
044300 2310-LEER-CUENTA.
044400     READ F-CUENTAS AT END GO TO 2390-FIN-CUENTAS.
044500     ADD 1 TO WS-NUM-CUENTAS.
044600     MOVE CTA-GUID         TO TU-GUID (WS-NUM-CUENTAS).
044700     MOVE CTA-IBAN         TO TU-IBAN (WS-NUM-CUENTAS).
044800     MOVE CTA-SALDO        TO TU-SALDO (WS-NUM-CUENTAS).
044900     MOVE CTA-CLIENTE-GUID TO TU-CLIENTE-GUID (WS-NUM-CUENTAS).
045000     GO TO 2310-LEER-CUENTA.
045100 2390-FIN-CUENTAS.
045200     CLOSE F-CUENTAS.
045300 2300-EXIT.
045400     EXIT.
045500
045600 3000-ABRIR-MOVIMIENTOS.
045700     OPEN INPUT F-MOVIMIENTOS.
045800     IF FS-MOVTOS NOT = "00"
045900         MOVE "ABRIENDO MOVIMIENTOS" TO CHECKERR
046000         GO TO 9900-ERROR-FICHERO
046100     END-IF.
046200     OPEN OUTPUT F-MOVPOST.
046300     IF FS-MOVPOST NOT = "00"
046400         MOVE "ABRIENDO MOVPOST" TO CHECKERR
046500         GO TO 9900-ERROR-FICHERO
046600     END-IF.
046700     OPEN OUTPUT F-MOVREPORT.
046800     IF FS-REPORT NOT = "00"
046900         MOVE "ABRIENDO MOVREPORT" TO CHECKERR
047000         GO TO 9900-ERROR-FICHERO
047100     END-IF.
047200 3000-EXIT.
047300     EXIT.
047400
047500*-----------------------------------------------------------*
047600*  BUCLE PRINCIPAL DE LECTURA - UN REGISTRO MOVIMIENTO-REG   *
047700*  PRODUCE SIEMPRE EXACTAMENTE UNA LINEA MOVPOST-REG         *
047800*-----------------------------------------------------------*
047900 4000-LEER-MOVIMIENTO.
048000     READ F-MOVIMIENTOS AT END GO TO 8000-FIN-DE-MOVIMIENTOS.
048100     ADD 1 TO WS-TOT-LEIDOS.
048200     MOVE SPACES TO WS-MOTIVO-RECHAZO.
048300     MOVE "N" TO WS-MOVTO-VALIDO.
048400     SET MOVTO-ES-VALIDO TO TRUE.
048500     MOVE ZERO  TO WS-IMPORTE-POSTEO WS-SALDO-RESULTANTE.
048600     PERFORM 5000-EVALUAR-TIPO-MOVTO THRU 5000-EXIT.
048700     GO TO 4000-LEER-MOVIMIENTO.
048800
048900 5000-EVALUAR-TIPO-MOVTO.
048910     PERFORM 7050-VALIDAR-CLIENTE THRU 7050-EXIT.
048920     IF MOVTO-ES-INVALIDO GO TO 5005-ESCRIBIR-Y-SALIR END-IF.
049000     EVALUATE TRUE
049100         WHEN MOV-ES-TRANSF
049200             PERFORM 5100-TRANSFERENCIA THRU 5100-EXIT
049300         WHEN MOV-ES-NOMINA
049400             PERFORM 5200-INGRESO-NOMINA THRU 5200-EXIT
049500         WHEN MOV-ES-PAGO-TAR
049600             PERFORM 5300-PAGO-TARJETA THRU 5300-EXIT
049700         WHEN MOV-ES-DOMIC
049800             PERFORM 5400-DOMICILIACION THRU 5400-EXIT
049900         WHEN MOV-ES-REVOCA
050000             PERFORM 5500-REVOCACION THRU 5500-EXIT
050100         WHEN OTHER
050200             MOVE "N" TO WS-MOVTO-VALIDO
050300             MOVE "TIPO DE MOVIMIENTO DESCONOCIDO"
050400                 TO WS-MOTIVO-RECHAZO
050500     END-EVALUATE.
050550 5005-ESCRIBIR-Y-SALIR.
050600     PERFORM 6000-ESCRIBIR-POSTED THRU 6000-EXIT.
050700 5000-EXIT.
050800     EXIT.
050810
050820*-----------------------------------------------------------*
050830*  VALIDA QUE EL CLIENTE DE LA OPERACION EXISTA Y ESTE        *
050840*  ACTIVO ANTES DE CONTABILIZAR NINGUN TIPO DE MOVIMIENTO     *
050850*-----------------------------------------------------------*
050860 7050-VALIDAR-CLIENTE.
050870     SET IX-CLI TO 1.
050880     SEARCH ALL CLIENTE-TABLA
050890         AT END
050900             SET MOVTO-ES-INVALIDO TO TRUE
050910             MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
050920         WHEN TC-GUID (IX-CLI) = MOV-CLIENTE-GUID
050930             IF TC-IS-DELETED (IX-CLI) = "Y"
050940                 SET MOVTO-ES-INVALIDO TO TRUE
050950                 MOVE "CLIENTE NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
050960             END-IF
050970     END-SEARCH.
050980 7050-EXIT.
050990     EXIT.
050995
051000*-----------------------------------------------------------*
051100*  TRANSFERENCIA: ORIGEN Y DESTINO DEBEN EXISTIR, SALDO      *
051200*  ORIGEN DEBE CUBRIR EL IMPORTE                             *
051300*-----------------------------------------------------------*
051400 5100-TRANSFERENCIA.
051500     PERFORM 7100-BUSCAR-CUENTA-ORIGEN THRU 7100-EXIT.
051600     IF MOVTO-ES-INVALIDO GO TO 5100-EXIT END-IF.
051700     PERFORM 7200-BUSCAR-CUENTA-DESTINO THRU 7200-EXIT.
051800     IF MOVTO-ES-INVALIDO GO TO 5100-EXIT END-IF.
051900     IF TU-SALDO (WS-IDX-ORIGEN) < MOV-IMPORTE
052000         MOVE "N" TO WS-MOVTO-VALIDO
052100         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO-RECHAZO
052200         GO TO 5100-EXIT
052300     END-IF.
052400     SUBTRACT MOV-IMPORTE FROM TU-SALDO (WS-IDX-ORIGEN).
052500     ADD      MOV-IMPORTE TO   TU-SALDO (WS-IDX-DESTINO).
052550     COMPUTE WS-IMPORTE-POSTEO = MOV-IMPORTE * -1.                 CR-0431
052700     MOVE TU-SALDO (WS-IDX-ORIGEN) TO WS-SALDO-RESULTANTE.
052800     PERFORM 7500-REGISTRAR-POSTEADO THRU 7500-EXIT.
052900 5100-EXIT.
053000     EXIT.
053100
053200*-----------------------------------------------------------*
053300*  INGRESO DE NOMINA: SOLO EXIGE CUENTA DESTINO               *
053400*-----------------------------------------------------------*
053500 5200-INGRESO-NOMINA.
053600     PERFORM 7200-BUSCAR-CUENTA-DESTINO THRU 7200-EXIT.
053700     IF MOVTO-ES-INVALIDO GO TO 5200-EXIT END-IF.
053800     ADD MOV-IMPORTE TO TU-SALDO (WS-IDX-DESTINO).
053900     MOVE MOV-IMPORTE              TO WS-IMPORTE-POSTEO.
054000     MOVE TU-SALDO (WS-IDX-DESTINO) TO WS-SALDO-RESULTANTE.
054100 5200-EXIT.
054200     EXIT.
054300
054400*-----------------------------------------------------------*
054500*  PAGO CON TARJETA: LOCALIZA TARJETA Y SU CUENTA, VALIDA    *
054600*  LOS TRES LIMITES DE GASTO EN ORDEN DIARIO/SEMANAL/MENSUAL *
054700*-----------------------------------------------------------*
054800 5300-PAGO-TARJETA.
054900     PERFORM 7300-BUSCAR-TARJETA THRU 7300-EXIT.
055000     IF MOVTO-ES-INVALIDO GO TO 5300-EXIT END-IF.
055100     MOVE TT-CUENTA-GUID (WS-IDX-TARJETA)
055200         TO MOV-CUENTA-ORIGEN-GUID.
055300     PERFORM 7100-BUSCAR-CUENTA-ORIGEN THRU 7100-EXIT.
055400     IF MOVTO-ES-INVALIDO GO TO 5300-EXIT END-IF.
055500     PERFORM 7400-VALIDAR-LIMITES-TARJETA THRU 7400-EXIT.
055600     IF MOVTO-ES-INVALIDO GO TO 5300-EXIT END-IF.
055700     IF TU-SALDO (WS-IDX-ORIGEN) < MOV-IMPORTE
055800         MOVE "N" TO WS-MOVTO-VALIDO
055900         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO-RECHAZO
056000         GO TO 5300-EXIT
056100     END-IF.
056200     SUBTRACT MOV-IMPORTE FROM TU-SALDO (WS-IDX-ORIGEN).
056300     ADD MOV-IMPORTE TO TT-GASTO-DIARIO  (WS-IDX-TARJETA).
056400     ADD MOV-IMPORTE TO TT-GASTO-SEMANAL (WS-IDX-TARJETA).
056500     ADD MOV-IMPORTE TO TT-GASTO-MENSUAL (WS-IDX-TARJETA).
056550     COMPUTE WS-IMPORTE-POSTEO = MOV-IMPORTE * -1.                 CR-0431
056700     MOVE TU-SALDO (WS-IDX-ORIGEN) TO WS-SALDO-RESULTANTE.
056800 5300-EXIT.
056900     EXIT.
057000
057100*-----------------------------------------------------------*
057200*  DOMICILIACION: SOLO EXIGE CUENTA ORIGEN                   *
057300*-----------------------------------------------------------*
057400 5400-DOMICILIACION.
057500     PERFORM 7100-BUSCAR-CUENTA-ORIGEN THRU 7100-EXIT.
057600     IF MOVTO-ES-INVALIDO GO TO 5400-EXIT END-IF.
057700     IF TU-SALDO (WS-IDX-ORIGEN) < MOV-IMPORTE                    CR-0142 
057800         MOVE "N" TO WS-MOVTO-VALIDO
057900         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO-RECHAZO
058000         GO TO 5400-EXIT
058100     END-IF.
058200     SUBTRACT MOV-IMPORTE FROM TU-SALDO (WS-IDX-ORIGEN).
058250     COMPUTE WS-IMPORTE-POSTEO = MOV-IMPORTE * -1.                 CR-0431
058400     MOVE TU-SALDO (WS-IDX-ORIGEN) TO WS-SALDO-RESULTANTE.
058500 5400-EXIT.
058600     EXIT.
058700
058800*-----------------------------------------------------------*
058900*  REVOCACION: EL MOVIMIENTO REFERENCIADO DEBE HABERSE       *
059000*  POSTEADO EN ESTE MISMO PROCESO COMO TRANSFERENCIA Y NO    *
059100*  HABER SIDO YA REVOCADO                                    *
059200*-----------------------------------------------------------*
059300 5500-REVOCACION.
059400     MOVE ZERO TO WS-IDX-REVOCA.
059500     PERFORM 7600-BUSCAR-MOVTO-POSTEADO THRU 7600-EXIT.
059600     IF WS-IDX-REVOCA = ZERO
059700         MOVE "N" TO WS-MOVTO-VALIDO
059800         MOVE "MOVIMIENTO A REVOCAR NO ENCONTRADO"
059900             TO WS-MOTIVO-RECHAZO
060000         GO TO 5500-EXIT
060100     END-IF.
060200     IF TP-YA-REVOCADO (WS-IDX-REVOCA)                            CR-0309 
060300         MOVE "N" TO WS-MOVTO-VALIDO
060400         MOVE "MOVIMIENTO YA REVOCADO" TO WS-MOTIVO-RECHAZO
060500         GO TO 5500-EXIT
060600     END-IF.
060700     MOVE TP-ORIGEN-GUID  (WS-IDX-REVOCA)
060800         TO MOV-CUENTA-ORIGEN-GUID.
060900     MOVE TP-DESTINO-GUID (WS-IDX-REVOCA)
061000         TO MOV-CUENTA-DESTINO-GUID.
061100     PERFORM 7100-BUSCAR-CUENTA-ORIGEN THRU 7100-EXIT.
061200     PERFORM 7200-BUSCAR-CUENTA-DESTINO THRU 7200-EXIT.
061300     ADD      TP-IMPORTE (WS-IDX-REVOCA)
061400         TO   TU-SALDO (WS-IDX-ORIGEN).
061500     SUBTRACT TP-IMPORTE (WS-IDX-REVOCA)
061600         FROM TU-SALDO (WS-IDX-DESTINO).
061700     SET TP-YA-REVOCADO (WS-IDX-REVOCA) TO TRUE.                  CR-0309 
061800     MOVE TP-IMPORTE (WS-IDX-REVOCA) TO WS-IMPORTE-POSTEO.
061900     MOVE TU-SALDO (WS-IDX-ORIGEN)  TO WS-SALDO-RESULTANTE.
062000     MOVE "S" TO WS-MOVTO-VALIDO.
062100     SET MOVTO-ES-VALIDO TO TRUE.
062200 5500-EXIT.
062300     EXIT.
062400
062500*-----------------------------------------------------------*
062600*  BUSQUEDAS SOBRE LAS TABLAS MAESTRAS (SEARCH ALL)          *
062700*-----------------------------------------------------------*
062800 7100-BUSCAR-CUENTA-ORIGEN.
062900     SET IX-CTA TO 1.
063000     SEARCH ALL CUENTA-TABLA                                      CR-0266 
063100         AT END
063200             SET MOVTO-ES-INVALIDO TO TRUE
063300             MOVE "CUENTA ORIGEN NO ENCONTRADA"
063400                 TO WS-MOTIVO-RECHAZO
063500         WHEN TU-GUID (IX-CTA) = MOV-CUENTA-ORIGEN-GUID
063600             SET WS-IDX-ORIGEN TO IX-CTA
063700     END-SEARCH.
063800 7100-EXIT.
063900     EXIT.
064000
064100 7200-BUSCAR-CUENTA-DESTINO.
064200     SET IX-CTA TO 1.
064300     SEARCH ALL CUENTA-TABLA                                      CR-0266 
064400         AT END
064500             SET MOVTO-ES-INVALIDO TO TRUE
064600             MOVE "CUENTA DESTINO NO ENCONTRADA"
064700                 TO WS-MOTIVO-RECHAZO
064800         WHEN TU-GUID (IX-CTA) = MOV-CUENTA-DESTINO-GUID
064900             SET WS-IDX-DESTINO TO IX-CTA
065000     END-SEARCH.
065100 7200-EXIT.
065200     EXIT.
065300
065400 7300-BUSCAR-TARJETA.
065500     SET IX-TAR TO 1.
065600     SEARCH ALL TARJETA-TABLA
065700         AT END
065800             SET MOVTO-ES-INVALIDO TO TRUE
065900             MOVE "TARJETA NO ENCONTRADA" TO WS-MOTIVO-RECHAZO
066000         WHEN TT-GUID (IX-TAR) = MOV-TARJETA-GUID
066100             SET WS-IDX-TARJETA TO IX-TAR
066200     END-SEARCH.
066300 7300-EXIT.
066400     EXIT.
066500
066600*-----------------------------------------------------------*
066700*  LOS TRES LIMITES SE COMPRUEBAN EN ORDEN DIARIO, SEMANAL,  *
066800*  MENSUAL; EL PRIMERO QUE FALLE ES EL MOTIVO DEVUELTO       *
066900*  (CORTOCIRCUITO, NO SE ACUMULAN LOS TRES)                  *
067000*-----------------------------------------------------------*
067100 7400-VALIDAR-LIMITES-TARJETA.
067200     IF TT-GASTO-DIARIO (WS-IDX-TARJETA) + MOV-IMPORTE
067300             > TT-LIMITE-DIARIO (WS-IDX-TARJETA)
067400         SET MOVTO-ES-INVALIDO TO TRUE
067500         MOVE "LIMITE DIARIO SUPERADO" TO WS-MOTIVO-RECHAZO
067600         GO TO 7400-EXIT
067700     END-IF.
067800     IF TT-GASTO-SEMANAL (WS-IDX-TARJETA) + MOV-IMPORTE
067900             > TT-LIMITE-SEMANAL (WS-IDX-TARJETA)
068000         SET MOVTO-ES-INVALIDO TO TRUE
068100         MOVE "LIMITE SEMANAL SUPERADO" TO WS-MOTIVO-RECHAZO
068200         GO TO 7400-EXIT
068300     END-IF.
068400     IF TT-GASTO-MENSUAL (WS-IDX-TARJETA) + MOV-IMPORTE
068500             > TT-LIMITE-MENSUAL (WS-IDX-TARJETA)
068600         SET MOVTO-ES-INVALIDO TO TRUE
068700         MOVE "LIMITE MENSUAL SUPERADO" TO WS-MOTIVO-RECHAZO
068800         GO TO 7400-EXIT
068900     END-IF.
069000 7400-EXIT.
069100     EXIT.
069200
069300*-----------------------------------------------------------*
069400*  REGISTRA EN LA TABLA DE POSTEADOS UNA TRANSFERENCIA QUE   *
069500*  HA PASADO TODAS LAS VALIDACIONES (PARA REVOCACION FUTURA) *
069600*-----------------------------------------------------------*
069700 7500-REGISTRAR-POSTEADO.
069800     IF WS-NUM-POSTEADOS < WS-MAX-POSTEADOS
069900         ADD 1 TO WS-NUM-POSTEADOS
070000         MOVE MOV-GUID               TO TP-GUID (WS-NUM-POSTEADOS)
070100         MOVE MOV-TIPO               TO TP-TIPO (WS-NUM-POSTEADOS)
070200         MOVE MOV-CUENTA-ORIGEN-GUID
070300             TO TP-ORIGEN-GUID (WS-NUM-POSTEADOS)
070400         MOVE MOV-CUENTA-DESTINO-GUID
070500             TO TP-DESTINO-GUID (WS-NUM-POSTEADOS)
070600         MOVE MOV-IMPORTE TO TP-IMPORTE (WS-NUM-POSTEADOS)
070700         MOVE "N" TO TP-REVOCADO (WS-NUM-POSTEADOS)
070800     END-IF.
070900 7500-EXIT.
071000     EXIT.
071100
071200*-----------------------------------------------------------*
071300*  BUSQUEDA LINEAL DE UN MOVIMIENTO POSTEADO ESTE PROCESO    *
071400*  (NO ESTA ORDENADA, SE CARGA EN ORDEN DE LLEGADA; NO SE    *
071500*  USA SEARCH ALL AQUI)                                      *
071600*-----------------------------------------------------------*
071700 7600-BUSCAR-MOVTO-POSTEADO.
071800     MOVE ZERO TO WS-SUB.
071900     MOVE ZERO TO WS-IDX-REVOCA.
072000 7610-RECORRER-POSTEADOS.
072100     ADD 1 TO WS-SUB.
072200     IF WS-SUB > WS-NUM-POSTEADOS GO TO 7600-EXIT END-IF.
072300     IF TP-GUID (WS-SUB) = MOV-REVOCA-GUID
072400             AND TP-TIPO (WS-SUB) = "TRANSFERENCIA"
072500         MOVE WS-SUB TO WS-IDX-REVOCA
072600         GO TO 7600-EXIT
072700     END-IF.
072800     GO TO 7610-RECORRER-POSTEADOS.
072900 7600-EXIT.
073000     EXIT.
073100
073200*-----------------------------------------------------------*
073300*  ESCRIBE EL APUNTE DE POSTEO Y ACUMULA LOS TOTALES DE      *
073400*  CONTROL POR TIPO Y GLOBALES                               *
073500*-----------------------------------------------------------*
073600 6000-ESCRIBIR-POSTED.
073700     MOVE MOV-GUID TO MOVP-GUID.
073800     MOVE MOV-TIPO TO MOVP-TIPO.
073900     IF MOVTO-ES-VALIDO
074000         IF MOV-ES-REVOCA
074100             SET MOVP-ES-REVOCADO TO TRUE
074200             ADD 1 TO WS-TOT-REVOCADOS
074300         ELSE
074400             SET MOVP-ES-POSTEADO TO TRUE
074500             ADD 1 TO WS-TOT-POSTEADOS
074600         END-IF
074700         MOVE SPACES TO MOVP-MOTIVO
074800         ADD WS-IMPORTE-POSTEO TO WS-TOT-IMPORTE
074900     ELSE
075000         SET MOVP-ES-RECHAZADO TO TRUE
075100         MOVE WS-MOTIVO-RECHAZO TO MOVP-MOTIVO
075200         ADD 1 TO WS-TOT-RECHAZADOS
075300     END-IF.
075400     MOVE WS-IMPORTE-POSTEO     TO MOVP-IMPORTE.
075500     MOVE WS-SALDO-RESULTANTE   TO MOVP-SALDO-RESULT.
075600     WRITE MOVPOST-REG.
075700     PERFORM 7700-ACUMULAR-SUBTOTAL THRU 7700-EXIT.
075750     PERFORM 7800-IMPRIMIR-DETALLE THRU 7800-EXIT.
075800 6000-EXIT.
075900     EXIT.
076000
076100 7700-ACUMULAR-SUBTOTAL.
076200     SET IX-SUB TO 1.
076300 7710-BUSCAR-TIPO.
076400     IF IX-SUB > 5 GO TO 7700-EXIT END-IF.
076500     IF WS-SUBT-NOMBRE (IX-SUB) = MOV-TIPO
076600         IF MOVTO-ES-VALIDO
076700             ADD 1 TO WS-SUBT-POSTEADOS (IX-SUB)
076800             ADD WS-IMPORTE-POSTEO TO WS-SUBT-IMPORTE (IX-SUB)
076900         ELSE
077000             ADD 1 TO WS-SUBT-RECHAZADOS (IX-SUB)
077100         END-IF
077200         GO TO 7700-EXIT
077300     END-IF.
077400     SET IX-SUB UP BY 1.
077500     GO TO 7710-BUSCAR-TIPO.
077600 7700-EXIT.
077700     EXIT.
077705
077710*-----------------------------------------------------------*
077715*  LINEA DE DETALLE POR MOVIMIENTO EN MOVREPORT.TXT - UNA    *
077720*  LINEA POR CADA APUNTE, POSTEADO, RECHAZADO O REVOCADO     *
077725*-----------------------------------------------------------*
077730 7800-IMPRIMIR-DETALLE.
077735     IF WS-LIN-EN-PAGINA > WS-MAX-LIN-PAGINA
077740         PERFORM 9100-IMPRIMIR-CABECERA THRU 9100-EXIT
077745     END-IF.
077750     MOVE SPACES TO WS-LINEA-IMPRESION.
077755     MOVE MOVP-IMPORTE TO WS-IMPORTE-EDITADO.
077760     STRING MOVP-GUID       DELIMITED BY SIZE
077765         " "                DELIMITED BY SIZE
077770         MOVP-TIPO          DELIMITED BY SIZE
077775         " "                DELIMITED BY SIZE
077780         MOVP-ESTADO        DELIMITED BY SIZE
077785         " "                DELIMITED BY SIZE
077790         WS-IMPORTE-EDITADO DELIMITED BY SIZE
077795         " "                DELIMITED BY SIZE
077800         MOVP-MOTIVO        DELIMITED BY SIZE
077805         INTO WS-LINEA-IMPRESION
077810     END-STRING.
077815     MOVE WS-LINEA-IMPRESION TO MOVREPORT-LINEA.
077820     WRITE MOVREPORT-LINEA AFTER ADVANCING 1 LINE.
077825     ADD 1 TO WS-LIN-EN-PAGINA.
077830 7800-EXIT.
077835     EXIT.
077840
077900*-----------------------------------------------------------*
078000*  FIN DE FICHERO: IMPRIME EL INFORME Y REGRABA LOS MAESTROS *
078100*-----------------------------------------------------------*
078200 8000-FIN-DE-MOVIMIENTOS.
078300     CLOSE F-MOVIMIENTOS.
078400     CLOSE F-MOVPOST.
078500     PERFORM 9000-IMPRIMIR-INFORME THRU 9000-EXIT.
078600     CLOSE F-MOVREPORT.
078700     PERFORM 9500-REGRABAR-MAESTROS THRU 9500-EXIT.
078800     GO TO 9999-FIN.
078900
079000 9000-IMPRIMIR-INFORME.
079100     PERFORM 9100-IMPRIMIR-CABECERA THRU 9100-EXIT.
079150     PERFORM 9200-IMPRIMIR-SUBTOTALES THRU 9200-EXIT.
079175     PERFORM 9300-IMPRIMIR-TOTALES THRU 9300-EXIT.
079200     MOVE ZERO TO WS-SUB.
079300 9000-EXIT.
079400     EXIT.
079500
079600 9100-IMPRIMIR-CABECERA.
079700     ADD 1 TO WS-NUM-PAGINA.
079800     MOVE SPACES TO WS-LINEA-IMPRESION.
079900     MOVE "INFORME DE MOVIMIENTOS DIARIOS" TO WS-LC-TITULO.
080000     MOVE WS-FECHA-EXEC-CCYYMMDD TO WS-LC-FECHA.
080100     MOVE "PAGINA" TO WS-LC-PAGINA-LIT.
080200     MOVE WS-NUM-PAGINA TO WS-LC-PAGINA.
080300     WRITE MOVREPORT-LINEA FROM WS-LINEA-CABECERA
080400         BEFORE ADVANCING PAGE.
080500     MOVE SPACES TO WS-LINEA-IMPRESION.
080550     MOVE WS-LINEA-IMPRESION TO MOVREPORT-LINEA.
080600     WRITE MOVREPORT-LINEA AFTER ADVANCING 1 LINE.
080700     MOVE 2 TO WS-LIN-EN-PAGINA.
080800 9100-EXIT.
080900     EXIT.
081000
081100*-----------------------------------------------------------*
081200*  SUBTOTALES POR TIPO DE MOVIMIENTO Y TOTALES FINALES. LA   *
081300*  LINEA DE DETALLE POR MOVIMIENTO SE IMPRIME EN 7800-       *
081400*  IMPRIMIR-DETALLE, PERFORMADA DESDE 6000-ESCRIBIR-POSTED   *
081450*  A LA VEZ QUE SE GRABA EL APUNTE EN MOVPOST.DAT.           *
081500*-----------------------------------------------------------*
082600 9200-IMPRIMIR-SUBTOTALES.
082700     SET IX-SUB TO 1.
082800 9210-LINEA-SUBTOTAL.
082900     IF IX-SUB > 5 GO TO 9200-EXIT END-IF.
083000     MOVE SPACES TO WS-LINEA-IMPRESION.
083050     MOVE WS-SUBT-IMPORTE (IX-SUB) TO WS-SALDO-EDITADO.
083060     MOVE WS-SUBT-POSTEADOS (IX-SUB) TO WS-CONTADOR-EDITADO-1.     CR-0431
083070     MOVE WS-SUBT-RECHAZADOS (IX-SUB) TO WS-CONTADOR-EDITADO-2.    CR-0431
083100     STRING WS-SUBT-NOMBRE (IX-SUB) DELIMITED BY SIZE
084000         " POSTEADOS=" DELIMITED BY SIZE
084100         WS-CONTADOR-EDITADO-1 DELIMITED BY SIZE
084200         " RECHAZADOS=" DELIMITED BY SIZE
084300         WS-CONTADOR-EDITADO-2 DELIMITED BY SIZE
084400         " IMPORTE=" DELIMITED BY SIZE
084450         WS-SALDO-EDITADO DELIMITED BY SIZE
084500         INTO WS-LINEA-IMPRESION
084600     END-STRING.
084650     MOVE WS-LINEA-IMPRESION TO MOVREPORT-LINEA.
084800     WRITE MOVREPORT-LINEA AFTER ADVANCING 1 LINE.
084900     SET IX-SUB UP BY 1.
085000     GO TO 9210-LINEA-SUBTOTAL.
085100 9200-EXIT.
085200     EXIT.
085300
085400 9300-IMPRIMIR-TOTALES.                                           CR-0177
085500     MOVE SPACES TO WS-LINEA-IMPRESION.
085550     MOVE WS-TOT-LEIDOS     TO WS-CONTADOR-EDITADO-1.             CR-0431
085560     MOVE WS-TOT-POSTEADOS  TO WS-CONTADOR-EDITADO-2.             CR-0431
085570     MOVE WS-TOT-RECHAZADOS TO WS-CONTADOR-EDITADO-3.             CR-0431
085580     MOVE WS-TOT-REVOCADOS  TO WS-CONTADOR-EDITADO-4.             CR-0431
085600     STRING "TOTAL LEIDOS=" DELIMITED BY SIZE
085700         WS-CONTADOR-EDITADO-1 DELIMITED BY SIZE
085800         " POSTEADOS=" DELIMITED BY SIZE
085900         WS-CONTADOR-EDITADO-2 DELIMITED BY SIZE
086000         " RECHAZADOS=" DELIMITED BY SIZE
086100         WS-CONTADOR-EDITADO-3 DELIMITED BY SIZE
086200         " REVOCADOS=" DELIMITED BY SIZE
086300         WS-CONTADOR-EDITADO-4 DELIMITED BY SIZE
086400         INTO WS-LINEA-IMPRESION
086500     END-STRING.
086550     MOVE WS-LINEA-IMPRESION TO MOVREPORT-LINEA.
086600     WRITE MOVREPORT-LINEA AFTER ADVANCING 2 LINES.
086700     MOVE WS-TOT-IMPORTE TO WS-SALDO-EDITADO.
086800     MOVE SPACES TO WS-LINEA-IMPRESION.
086900     STRING "IMPORTE TOTAL POSTEADO=" DELIMITED BY SIZE
087000         WS-SALDO-EDITADO DELIMITED BY SIZE
087100         INTO WS-LINEA-IMPRESION
087200     END-STRING.
087250     MOVE WS-LINEA-IMPRESION TO MOVREPORT-LINEA.
087300     WRITE MOVREPORT-LINEA AFTER ADVANCING 1 LINE.
087400 9300-EXIT.
087500     EXIT.
087600
087700 9500-REGRABAR-MAESTROS.
087800     OPEN OUTPUT F-CUENTAS.
087900     IF FS-CUENTAS NOT = "00"
088000         MOVE "REGRABANDO CUENTAS" TO CHECKERR
088100         GO TO 9900-ERROR-FICHERO
088200     END-IF.
088300     MOVE ZERO TO WS-SUB.
088400 9510-REGRABAR-CUENTA.
088500     ADD 1 TO WS-SUB.
088600     IF WS-SUB > WS-NUM-CUENTAS GO TO 9590-FIN-CUENTAS.
088650     MOVE SPACES TO CUENTA-REG.
088700     MOVE TU-GUID (WS-SUB)         TO CTA-GUID.
088800     MOVE TU-IBAN (WS-SUB)         TO CTA-IBAN.
088900     MOVE TU-SALDO (WS-SUB)        TO CTA-SALDO.
089000     MOVE TU-CLIENTE-GUID (WS-SUB) TO CTA-CLIENTE-GUID.
089200     WRITE CUENTA-REG.
089300     GO TO 9510-REGRABAR-CUENTA.
089400 9590-FIN-CUENTAS.
089500     CLOSE F-CUENTAS.
089600
089700     OPEN OUTPUT F-TARJETAS.
089800     IF FS-TARJETAS NOT = "00"
089900         MOVE "REGRABANDO TARJETAS" TO CHECKERR
090000         GO TO 9900-ERROR-FICHERO
090100     END-IF.
090200     MOVE ZERO TO WS-SUB.
090300 9520-REGRABAR-TARJETA.
090400     ADD 1 TO WS-SUB.
090500     IF WS-SUB > WS-NUM-TARJETAS GO TO 9595-FIN-TARJETAS.
090550     MOVE SPACES TO TARJETA-REG.
090600     MOVE TT-GUID (WS-SUB)            TO TAR-GUID.
090700     MOVE TT-NUMERO (WS-SUB)          TO TAR-NUMERO.
090800     MOVE TT-FECHA-CADUCIDAD (WS-SUB) TO TAR-FECHA-CADUCIDAD.
090900     MOVE TT-TIPO (WS-SUB)            TO TAR-TIPO.
091000     MOVE TT-CUENTA-GUID (WS-SUB)     TO TAR-CUENTA-GUID.
091100     MOVE TT-LIMITE-DIARIO (WS-SUB)   TO TAR-LIMITE-DIARIO.
091200     MOVE TT-LIMITE-SEMANAL (WS-SUB)  TO TAR-LIMITE-SEMANAL.
091300     MOVE TT-LIMITE-MENSUAL (WS-SUB)  TO TAR-LIMITE-MENSUAL.
091400     MOVE TT-GASTO-DIARIO (WS-SUB)    TO TAR-GASTO-DIARIO.        CR-0291 
091500     MOVE TT-GASTO-SEMANAL (WS-SUB)   TO TAR-GASTO-SEMANAL.
091600     MOVE TT-GASTO-MENSUAL (WS-SUB)   TO TAR-GASTO-MENSUAL.
091800     WRITE TARJETA-REG.
091900     GO TO 9520-REGRABAR-TARJETA.
092000 9595-FIN-TARJETAS.
092100     CLOSE F-TARJETAS.
092200 9500-EXIT.
092300     EXIT.
092400
092500 9900-ERROR-FICHERO.
092600     DISPLAY "MOVPOST - ERROR DE FICHERO EN: " CHECKERR.
092700     DISPLAY "FS-CLIENTES=" FS-CLIENTES " FS-TARJETAS="
092800         FS-TARJETAS " FS-CUENTAS=" FS-CUENTAS.
092900     DISPLAY "FS-MOVTOS="  FS-MOVTOS  " FS-MOVPOST="
093000         FS-MOVPOST " FS-REPORT=" FS-REPORT.
093100     GO TO 9999-FIN.
093200
093300 9999-FIN.
093400     STOP RUN.
